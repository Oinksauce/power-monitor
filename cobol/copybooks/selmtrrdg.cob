000100* SELECT clause for the Reading Master file.  Indexed on the
000200* full uniqueness key (meter + timestamp + raw register value)
000300* so a duplicate retransmission rejects itself on WRITE and the
000400* file still reads back out in meter-then-timestamp order for
000500* the reporting programs (START + READ NEXT).
000600* 16/02/98 vbc - Created.
000700* 02/03/99 vbc - Y2K - key widened along with Rdg-Read-Ts.
000800*
000900     select  MU-Reading-File
001000             assign to           "READINGS"
001100             organization        indexed
001200             access mode         dynamic
001300             record key          Rdg-Key
001400             file status         MU-Rdg-Status.
001500*
