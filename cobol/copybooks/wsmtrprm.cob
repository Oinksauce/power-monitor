000100*        Record Definition For MU Param File
000200*           Uses RRN = 1
000300*
000400* File size 99 bytes.
000500*
000600* 15/02/98 vbc - Created.
000700* 19/08/98 vbc - Mtr-Prm-Anomaly-Window-Mins added for the
000800*                30 minute anomaly scan variant of the gauge.
000900* 23/11/99 vbc - Mtr-Prm-Top-N added, was a literal 20 buried
001000*                in pyrgstr-alike code, now a parameter.
001100* 04/06/03 js  - Mtr-Prm-Resolution-Mins added for mu100's
001200*                bucket size (request #1098) - 0 = raw,
001300*                1/5/15/60/1440 = 1m/5m/15m/1h/1d.
001400* 09/05/04 js  - Record widened per audit finding #1152 - a
001500*                single-record RRN file still ought to carry
001600*                88s on its coded fields and the same kind of
001700*                maintenance audit trail every other master in
001800*                this suite carries.  Added 88s on Mtr-Prm-
001900*                Date-Form, a site name for report headings,
002000*                print-layout overrides, a debug switch (88
002100*                included), last-updated stamp/tag and reserve.
002200* 28/05/04 js  - Dropped Mtr-Prm-Date-Form and its three 88s -
002300*                nothing ever read it, the UK/USA/Intl apparatus
002400*                it fed (mu000/100/200/300/400 WS-Date-Formats/
002500*                zz070-Convert-Date) was dead code and has been
002600*                pulled (audit finding #1161).  Mtr-Prm-Reserved-1
002700*                grown by the byte to keep the record at 99.
002800*
002900 01  MU-Param-Record.
003000     03  Mtr-Prm-Gauge-Window-Secs   pic 9(5)      comp.
003100*                                        def 600
003200     03  Mtr-Prm-Anomaly-Window-Mins pic 9(5)      comp.
003300*                                        def 30
003400     03  Mtr-Prm-Anomaly-Kwh-Limit   pic 9(3)v99   comp-3.
003500*                                        def 50.00
003600     03  Mtr-Prm-Report-Days-Back    pic 9(3)      comp.
003700*                                        def 90
003800     03  Mtr-Prm-Top-N               pic 99        comp.
003900*                                        def 20
004000     03  Mtr-Prm-Source-Tag          pic x(8).
004100*                                        def 'rtlamr'
004200     03  Mtr-Prm-Resolution-Mins     pic 9(5)      comp.
004300*                                        def 60 (1h)
004400     03  Mtr-Prm-Site-Name           pic x(20).
004500*                                        printed in report page
004600*                                        headings, spaces = none
004700*                                        set yet
004800     03  Mtr-Prm-Currency-Sign       pic x.
004900*                                        def '$', informational -
005000*                                        this system prints no
005100*                                        money amounts today
005200     03  Mtr-Prm-Page-Lines-P        pic 99        comp.
005300*                                        def 60
005400     03  Mtr-Prm-Page-Width-P        pic 999       comp.
005500*                                        def 132
005600     03  Mtr-Prm-Debugging           pic x.
005700         88  Mtr-Prm-Debug-On              value "Y".
005800*                                        extra trace lines to the
005900*                                        run log, def "N"
006000     03  Mtr-Prm-Last-Updated-Ts     pic x(19).
006100     03  Mtr-Prm-Last-Updated-By     pic x(8).
006200*                                        set by the (as yet
006300*                                        unwritten) param
006400*                                        maintenance screen -
006500*                                        spaces until that exists
006600     03  Mtr-Prm-Reserved-1          pic x(11).
006700     03  Mtr-Prm-Reserved-2          pic x(8).
006800*
