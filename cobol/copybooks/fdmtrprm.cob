000100* FD for the MU Param file.
000200* 16/02/98 vbc - Created.
000300*
000400 fd  MU-Param-File.
000500 copy "wsmtrprm.cob".
000600*
