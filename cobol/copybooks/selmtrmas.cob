000100* SELECT clause for the Meter Master file - shared by every
000200* muNNN program that needs to look a meter up or list them.
000300* Indexed on Mtr-Id so mu000 can add/refresh a meter in place
000400* and mu100/mu200/mu300/mu400 can browse it in Mtr-Id order.
000500* 16/02/98 vbc - Created.
000600*
000700     select  MU-Meter-File
000800             assign to           "METER"
000900             organization        indexed
001000             access mode         dynamic
001100             record key          Mtr-Id
001200             file status         MU-Mtr-Status.
001300*
