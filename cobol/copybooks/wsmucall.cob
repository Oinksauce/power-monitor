000100* 16/02/98 vbc - Created, modelled on wscall.cob - passed from
000200*                the overnight scheduler into each muNNN program
000300*                so termination status chains back up.
000400* 23/11/99 vbc - WS-Term-Code widened from 9 to 99.
000500*
000600 01  WS-Calling-Data.
000700     03  WS-Called       pic x(8).
000800     03  WS-Caller       pic x(8).
000900     03  WS-Term-Code    pic 99.
001000     03  WS-Run-Mode     pic 9.
001100*                                1 = CSV load, 2 = live collector
001200*                                backed readings (see mu000)
001300*
