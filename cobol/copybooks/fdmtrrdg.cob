000100* FD for the Reading Master file.
000200* 16/02/98 vbc - Created.
000300*
000400 fd  MU-Reading-File.
000500 copy "wsmtrrdg.cob".
000600*
