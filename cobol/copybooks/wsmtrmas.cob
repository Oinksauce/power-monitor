000100*        Record Definition For Meter Master
000200*                 File
000300*           Uses Mtr-Id as key
000400*
000500* File size 224 bytes.
000600*
000700* THESE FIELD DEFINITIONS MAY NEED CHANGING
000800*
000900* 11/02/98 vbc - Created - split out of the old MU-Reading
001000*                copybook so the master can be keyed separate
001100*                from the detail history.
001200* 19/08/98 vbc - Added Green/Yellow/Red band fields for the
001300*                dial-display colour coding asked for by
001400*                the metering dept.
001500* 02/03/99 vbc - Y2K: Mtr-Last-Seen-Ts widened to full
001600*                ccyy-mm-dd form, no more 2 digit years.
001700* 14/07/03 js  - Mtr-Source-Kind added so we know whether a
001800*                meter was created by the CSV loader or by
001900*                the live radio collector (request #1140).
002000* 09/05/04 js  - Record widened to production width per audit
002100*                finding #1152 - was carrying only the nine
002200*                fields needed for the pilot, no site or install
002300*                data, no condition-names anywhere and no field
002400*                for the Mtr-Last-Seen-Ts this history has been
002500*                promising since 02/03/99.  Added Mtr-Site-Code,
002600*                Mtr-Feeder-Id, Mtr-Location-Desc, Mtr-Meter-Type,
002700*                audit stamps (created/last-maint ts+by), lifetime
002800*                counters and reserve filler for whatever the
002900*                metering dept asks for next.  88-levels added
003000*                throughout so the calling programs test named
003100*                conditions, not "Y"/"N"/"C"/"R" literals.
003200*
003300 01  MU-Meter-Record.
003400     03  Mtr-Id                pic x(10).
003500*                                  meter serial number, digits
003600*                                  held as text - see Mtr-Id-Num
003700     03  Mtr-Id-Num redefines Mtr-Id
003800                               pic 9(10).
003900     03  Mtr-Label             pic x(30).
004000*                                  operator supplied, spaces = none
004100     03  Mtr-Active-Flag       pic x.
004200         88  Mtr-Is-Active              value "Y".
004300*                                  shown on live displays
004400         88  Mtr-Is-Pending-Activation  value "N".
004500*                                  newly radio-heard, not yet
004600*                                  activated by the operator
004700     03  Mtr-Source-Kind       pic x.
004800         88  Mtr-Is-Csv-Loaded          value "C".
004900*                                  created by CSV loader (mu000)
005000         88  Mtr-Is-Radio-Heard         value "R".
005100*                                  created by live collector
005200     03  Mtr-Green-Max-Kw      pic s9(3)v99   comp-3.
005300     03  Mtr-Yellow-Max-Kw     pic s9(3)v99   comp-3.
005400     03  Mtr-Red-Max-Kw        pic s9(3)v99   comp-3.
005500*                                  top of each power band, zero
005600*                                  if the operator has not set it
005700     03  Mtr-Site-Code         pic x(6).
005800*                                  county site/substation code,
005900*                                  spaces until the GIS tie-in
006000     03  Mtr-Feeder-Id         pic x(6).
006100*                                  distribution feeder this meter
006200*                                  hangs off, spaces = not mapped
006300     03  Mtr-Location-Desc     pic x(30).
006400*                                  street/pole description for the
006500*                                  crew, spaces = not yet surveyed
006600     03  Mtr-Meter-Type        pic x.
006700         88  Mtr-Is-Single-Phase        value "1".
006800         88  Mtr-Is-Three-Phase         value "3".
006900*                                  spaces = not yet classified
007000     03  Mtr-Billing-Class     pic x(4).
007100*                                  residential/commercial/etc tag,
007200*                                  informational only, not billed
007300*                                  by this system
007400     03  Mtr-Install-Date      pic 9(8)       comp.
007500*                                  ccyymmdd, zero = unknown
007600     03  Mtr-Retire-Flag       pic x.
007700         88  Mtr-Is-Retired             value "Y".
007800*                                  pulled from service, kept for
007900*                                  history - readings no longer
008000*                                  expected
008100     03  Mtr-Last-Seen-Ts      pic x(19).
008200*                                  stamped by mu000 from the most
008300*                                  recent reading accepted for this
008400*                                  meter, spaces = never heard
008500     03  Mtr-Created-Ts        pic x(19).
008600     03  Mtr-Created-By        pic x(8).
008700*                                  run tag (Mtr-Prm-Source-Tag) of
008800*                                  whichever ingest first wrote
008900*                                  this meter
009000     03  Mtr-Last-Maint-Ts     pic x(19).
009100     03  Mtr-Last-Maint-By     pic x(8).
009200*                                  set by the (as yet unwritten)
009300*                                  operator maintenance screen -
009400*                                  spaces until that exists
009500     03  Mtr-Read-Count        pic 9(7)       comp.
009600*                                  lifetime count of readings
009700*                                  accepted for this meter
009800     03  Mtr-Anomaly-Count     pic 9(5)       comp.
009900     03  Mtr-Dup-Reject-Count  pic 9(5)       comp.
010000*                                  running totals off mu200 - NOT
010100*                                  YET MAINTAINED, reserved for
010200*                                  when mu200 is given write
010300*                                  access to METER
010400     03  Mtr-Firmware-Rev      pic x(6).
010500*                                  collector-reported firmware
010600*                                  level, spaces = not reported
010700     03  Mtr-Reserved-1        pic x(10).
010800     03  Mtr-Reserved-2        pic x(10).
010900     03  Mtr-Reserved-3        pic x(6).
011000*                                  spare, kept in three pieces so
011100*                                  a future field can take just
011200*                                  the piece it needs without a
011300*                                  file conversion
011400     03  filler                pic x(4).
011500*
