000100* SELECT clause for the MU Param file - single RRN = 1 record.
000200* 16/02/98 vbc - Created.
000300*
000400     select  MU-Param-File
000500             assign to           "MUPARAM"
000600             organization        relative
000700             access mode         random
000800             relative key        MU-Prm-RRN
000900             file status         MU-Prm-Status.
001000*
