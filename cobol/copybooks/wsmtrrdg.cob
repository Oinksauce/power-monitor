000100*        Record Definition For Reading
000200*           History  File
000300*        Uses Rdg-Meter-Id + Rdg-Read-Ts as key
000400*
000500* File size 119 bytes.
000600*
000700* THESE FIELD DEFINITIONS MAY NEED CHANGING
000800*
000900* 11/02/98 vbc - Created - one record per cumulative register
001000*                reading captured off the radio collector.
001100* 02/03/99 vbc - Y2K: Rdg-Read-Ts widened to ccyy-mm-ddThh:mm:ss,
001200*                no more 2 digit years in the sort key.
001300* 23/11/99 vbc - Rdg-Cum-Kwh added so kWh does not need to be
001400*                re-derived from the raw register on every read
001500*                of this file (perf - usage report was too slow
001600*                over a full quarter of readings).
001700* 14/07/03 js  - Rdg-Source added, always 'rtlamr' for now but
001800*                the county may bring a second collector vendor
001900*                on line next year (request #1140).
002000* 09/05/04 js  - Record widened per audit finding #1152 - six
002100*                fields was not a production-width history
002200*                record.  Added Rdg-Quality-Flag (with 88s, was
002300*                being tested nowhere so a suspect reading and a
002400*                good one looked identical on file), collector
002500*                audit fields (Rdg-Collector-Id/Rdg-Signal-
002600*                Strength), Rdg-Site-Code carried down from the
002700*                meter master so reports do not need a master
002800*                look-up just to print it, load-time audit
002900*                stamps and a batch number, plus reserve filler.
003000*
003100 01  MU-Reading-Record.
003200     03  Rdg-Key.
003300*                                  group key - meter + stamp + raw,
003400*                                  concatenated bytes, so a retrans
003500*                                  of the same reading rejects itself
003600*                                  on write (request #1098 note).
003700         05  Rdg-Meter-Id      pic x(10).
003800         05  Rdg-Read-Ts       pic x(19).
003900*                                  ccyy-mm-ddThh:mm:ss, sortable
004000*                                  text key - fraction dropped
004100         05  Rdg-Cum-Raw       pic 9(9).
004200*                                  cumulative register, hundredths
004300*                                  of a kWh, unsigned
004400     03  Rdg-Cum-Kwh           pic s9(7)v99.
004500*                                  Rdg-Cum-Raw / 100, exact
004600     03  Rdg-Source            pic x(8).
004700*                                  collector tag, e.g. 'rtlamr'
004800     03  Rdg-Quality-Flag      pic x.
004900         88  Rdg-Is-Good                value "G".
005000         88  Rdg-Is-Suspect              value "S".
005100         88  Rdg-Is-Estimated            value "E".
005200*                                  set by the (as yet unwritten)
005300*                                  collector QA pass - spaces
005400*                                  means not yet classified, every
005500*                                  reading accepted by mu000 today
005600*                                  is taken at face value
005700     03  Rdg-Collector-Id      pic x(8).
005800*                                  radio collector unit tag,
005900*                                  spaces = not reported
006000     03  Rdg-Signal-Strength   pic s9(3)      comp-3.
006100*                                  collector-reported signal level,
006200*                                  zero = not reported
006300     03  Rdg-Site-Code         pic x(6).
006400*                                  copy of Mtr-Site-Code as of the
006500*                                  ingest that wrote this row
006600     03  Rdg-Load-Ts           pic x(19).
006700*                                  when this row was written, as
006800*                                  opposed to Rdg-Read-Ts which is
006900*                                  when the meter took the reading
007000     03  Rdg-Loaded-By         pic x(8).
007100*                                  run tag of the ingest that wrote
007200*                                  this row
007300     03  Rdg-Batch-No          pic 9(7)       comp.
007400*                                  ingest run/batch number, zero
007500*                                  until a batch sequencer exists
007600     03  Rdg-Reserved-1        pic x(8).
007700     03  Rdg-Reserved-2        pic x(6).
007800     03  filler                pic x(2).
007900*
