000100* FD for the Meter Master file.
000200* 16/02/98 vbc - Created.
000300*
000400 fd  MU-Meter-File.
000500 copy "wsmtrmas.cob".
000600*
