000100*        Working Record For Interval Points
000200*           And Usage Buckets
000300*        Scratch area only - not a file record,
000400*        built during INTERVALS / BUCKETS processing.
000500*
000600* MU-Point-Record and MU-Bucket-Record are deliberately two
000700* independent 01-levels, NOT one REDEFINES of the other - a
000800* bucket has to keep accumulating while several successive
000900* points are built and thrown away, so sharing storage with
001000* the point record would wipe the running total every time a
001100* new point landed on top of it.  Same two-01 idea as Chk-
001200* Record sitting beside Chk-Hdr-Record in the payroll suite.
001300*
001400* 12/02/98 vbc - Created - split off the per-interval work area
001500*                that used to live inline in vacprint.
001600* 05/09/98 vbc - Added MU-Bucket-Record for the usage report
001700*                roll-up (separate 01 the way Chk-Hdr-Record
001800*                sits beside Chk-Record).
001900* 02/03/99 vbc - Y2K - widened both timestamp fields to the
002000*                full ccyy-mm-ddThh:mm:ss form.
002100* 09/05/04 js  - Records widened per audit finding #1152 - five
002200*                fields apiece was not production width for
002300*                working records this central to the batch.
002400*                Point record gained Pnt-Prior-Ts/Duration-Secs
002500*                (so a later paragraph can see the interval a
002600*                point was built from without re-deriving it),
002700*                a raw/bucketed flag and a valid/invalid flag
002800*                (both with 88s, were being tested as bare "Y"/
002900*                "N" moves before).  Bucket record gained Bkt-
003000*                End-Ts, a running point count and a raw/rolled-
003100*                up flag (88s) mirroring the point record's.
003200*
003300 01  MU-Point-Record.
003400     03  Pnt-Meter-Id          pic x(10).
003500     03  Pnt-Point-Ts          pic x(19).
003600*                                  timestamp of the LATER reading
003700*                                  of the pair that made this point
003800     03  Pnt-Prior-Ts          pic x(19).
003900*                                  timestamp of the EARLIER reading
004000*                                  of the pair - kept so a later
004100*                                  paragraph does not need to
004200*                                  re-read the prior record
004300     03  Pnt-Duration-Secs     pic 9(7)        comp.
004400*                                  Pnt-Point-Ts minus Pnt-Prior-Ts,
004500*                                  in seconds
004600     03  Pnt-Delta-Kwh         pic s9(5)v9(4)  comp-3.
004700     03  Pnt-Avg-Kw            pic s9(5)v9(4)  comp-3.
004800     03  Pnt-Raw-Used-Flag     pic x.
004900         88  Pnt-Is-Raw-Mode           value "Y".
005000         88  Pnt-Is-Bucketed           value "N".
005100*                                  set by BB120 - was Mtr-Prm-
005200*                                  Resolution-Mins zero for this
005300*                                  point's meter
005400     03  Pnt-Valid-Flag        pic x.
005500         88  Pnt-Is-Valid              value "Y".
005600         88  Pnt-Is-Invalid            value "N".
005700*                                  fails the interval validity
005800*                                  rule (zero/negative duration or
005900*                                  a cumulative register that ran
006000*                                  backwards) - invalid points are
006100*                                  skipped, never added to a bucket
006200     03  Pnt-Reserved-1        pic x(6).
006300     03  Pnt-Reserved-2        pic x(4).
006400     03  filler                pic x(2).
006500*
006600 01  MU-Bucket-Record.
006700     03  Bkt-Meter-Id          pic x(10).
006800     03  Bkt-Start-Ts          pic x(19).
006900*                                  point timestamp floored to the
007000*                                  bucket boundary - see BB120
007100     03  Bkt-End-Ts            pic x(19).
007200*                                  Bkt-Start-Ts plus the bucket
007300*                                  width, spaces while raw mode
007400*                                  (no fixed width to add)
007500     03  Bkt-Kwh               pic s9(5)v9(4)  comp-3.
007600     03  Bkt-Kw                pic s9(5)v9(4)  comp-3.
007700     03  Bkt-Point-Count       pic 9(5)        comp.
007800*                                  points folded into this bucket
007900*                                  so far this run
008000     03  Bkt-Raw-Mode-Flag     pic x.
008100         88  Bkt-Is-Raw                value "Y".
008200         88  Bkt-Is-Rolled-Up          value "N".
008300     03  Bkt-Reserved-1        pic x(6).
008400     03  Bkt-Reserved-2        pic x(4).
008500     03  filler                pic x(2).
008600*
