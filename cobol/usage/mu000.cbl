000100******************************************************************
000200*                                                                *
000300*                 Meter Usage          Ingest Run                *
000400*         Loads raw collector broadcasts into the Reading        *
000500*             and Meter master files for the night run           *
000600*                                                                *
000700******************************************************************
000800*
000900 identification          division.
001000*===============================
001100*
001200*
001300     program-id.         mu000.
001400*
001500*    Author.             V B Coen FBCS, FIDM, FIDPM, 16/02/1998
001600*                        For Applewood Computers, Utilities Div.
001700*
001800*    Installation.       Applewood Computers Accounting System.
001900*
002000*    Date-Written.       14/03/1987.
002100*
002200*    Date-Compiled.
002300*
002400*    Security.           Copyright (C) 1998-2026 & later,
002500*                        Vincent Bryan Coen.
002600*                        Distributed under the GNU General Public
002700*                        License. See the file COPYING for details.
002800*
002900*    Remarks.            Meter Usage overnight Ingest.
003000*                        Reads the raw broadcast CSV captured by
003100*                        the radio collector, converts cumulative
003200*                        register readings to kWh, registers new
003300*                        meters and inserts new readings, skipping
003400*                        duplicate retransmissions.
003500*
003600*    Version.            See Prog-Name & date-comped in ws.
003700*
003800*    Called modules.     None.
003900*
004000*    Files used :
004100*                        MUPARAM. Run parameters.
004200*                        METER.   Meter Master.
004300*                        READINGS. Reading Master.
004400*                        BROADCAST-CSV. Collector input.
004500*
004600*    Error messages used.
004700* Program specific:
004800*                        MU001 - MU004.
004900*
005000* Changes:
005100* 14/03/87 vbc - 1.0.00 Created - nightly loader for the punched
005200*                       paper-tape meter log, Utilities Division's
005300*                       first automated run, one fixed record per
005400*                       reading off the tape.
005500* 16/02/98 vbc -    .01 Rewritten end to end for the new radio-
005600*                       collector CSV feed - paper tape retired,
005700*                       BROADCAST-CSV now the only input; kWh
005800*                       conversion and auto-registration are new
005900*                       with this rewrite.
006000* 03/06/98 vbc -    .02 Fixed WS-Norm-Ts truncation - was keeping
006100*                       the trailing zone byte on some lines.
006200* 19/08/98 vbc -    .03 New meters from BROADCAST-CSV now default
006300*                       Mtr-Active-Flag to N when WS-Run-Mode = 2
006400*                       (live collector feed) per Accounts request.
006500* 02/03/99 vbc -    .04 Y2K - Rdg-Read-Ts / Mtr master keys widened,
006600*                       see wsmtrrdg.cob and wsmtrmas.cob history.
006700* 23/11/99 vbc -    .05 WS-Lines-Skipped now also counts short
006800*                       lines (< 8 columns), was silently merged
006900*                       into the bad-timestamp count before.
007000* 14/07/03 js  -    .06 Mtr-Source-Kind stamped from WS-Run-Mode
007100*                       on new meters (request #1140).
007200* 09/05/04 js  -    .07 Master/reading records widened (site
007300*                       code, audit stamps, reserve block per
007400*                       finding #1152) - Mtr-Last-Seen-Ts now
007500*                       actually maintained on every ingest
007600*                       touch instead of only ever being
007700*                       promised in wsmtrmas.cob history; new
007800*                       reading fields cleared every pass so
007900*                       nothing stale gets written.
008000* 21/05/04 js  -    .08 Found WS-Run-Mode in WS-Data was a local
008100*                       field defaulted to 1 and never set from
008200*                       WS-Calling-Data - the live-collector branch
008300*                       of AA030 (inactive/"R") had been dead since
008400*                       .06, every meter came in active/"C" no
008500*                       matter what the scheduler passed.  Dropped
008600*                       the local copy, AA030 now tests the
008700*                       WS-Calling-Data field direct (finding
008800*                       #1158).
008900* 28/05/04 js  -    .09 Pulled the WS-Date-Formats UK/USA/Intl
009000*                       date-swap block and zz070-Convert-Date -
009100*                       py000's date-entry apparatus, never called
009200*                       from here and Mtr-Prm-Date-Form never
009300*                       tested by anything (finding #1161).
009400*                       zz070 is now a debug trace off UPSI-0/
009500*                       MU-Debug-On instead, so the switch that
009600*                       has sat in SPECIAL-NAMES since .01 finally
009700*                       does something.
009800*
009900*************************************************************************
010000*
010100* Copyright Notice.
010200* ****************
010300*
010400* This notice supersedes all prior copyright notices & was updated
010500* 2024-04-16.
010600*
010700* These files and programs are part of the Applewood Computers
010800* Accounting System and is Copyright (c) Vincent B Coen 1976-2026
010900* and later.
011000*
011100* This program is now free software; you can redistribute it and/or
011200* modify it under the terms of the GNU General Public License as
011300* published by the Free Software Foundation; version 3 and later
011400* as revised for PERSONAL USAGE ONLY and that includes for use
011500* within a business but EXCLUDES repackaging or for Resale, Rental
011600* or Hire in ANY way.
011700*
011800* ACAS is distributed in the hope that it will be useful, but
011900* WITHOUT ANY WARRANTY; without even the implied warranty of
012000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the GNU
012100* General Public License for more details.
012200*
012300*************************************************************************
012400*
012500 environment             division.
012600*===============================
012700*
012800 configuration           section.
012900*
013000 special-names.
013100     C01 is TOP-OF-FORM
013200     class  MU-Numeric-Class is "0" thru "9"
013300     UPSI-0 on status is MU-Debug-On
013400            off status is MU-Debug-Off.
013500*
013600 input-output             section.
013700 file-control.
013800*
013900 copy "selmtrprm.cob".
014000 copy "selmtrmas.cob".
014100 copy "selmtrrdg.cob".
014200*
014300     select  MU-Broadcast-File
014400             assign to           "BROADCAST-CSV"
014500             organization        line sequential
014600             file status         MU-Brd-Status.
014700*
014800 data                    division.
014900*===============================
015000*
015100 file section.
015200*
015300 copy "fdmtrprm.cob".
015400 copy "fdmtrmas.cob".
015500 copy "fdmtrrdg.cob".
015600*
015700 fd  MU-Broadcast-File.
015800 01  MU-Broadcast-Record.
015900     03  MU-Broadcast-Line     pic x(194).
016000     03  filler                pic x(6).
016100*
016200 working-storage         section.
016300*-----------------------
016400*
016500 77  Prog-Name               pic x(17) value "MU000 (1.0.09)".
016600*
016700 01  WS-Data.
016800     03  WS-Reply             pic x.
016900     03  MU-Prm-Status        pic xx.
017000     03  MU-Mtr-Status        pic xx.
017100     03  MU-Rdg-Status        pic xx.
017200     03  MU-Brd-Status        pic xx.
017300     03  WS-Eof-Flag          pic x     value "N".
017400     03  MU-Prm-RRN           pic 9     comp  value 1.
017500     03  filler               pic x(5).
017600*
017700 01  WS-Trace-Copies.
017800*
017900* 21/05/04 js - Replaces the old payroll-style UK/USA/Intl date-
018000*               swap block (WS-Date-Formats/zz070-Convert-Date)
018100*               that came across from py000 date entry and was
018200*               never wired to anything in this program.  MU-
018300*               Debug-On (UPSI-0) now actually drives a trace
018400*               line off these split views - see zz070-Debug-
018500*               Trace below (finding #1158).
018600*
018700     03  WS-Created-Trace        pic x(19).
018800     03  WS-Created-Trace-View redefines WS-Created-Trace.
018900         05  WS-Created-Trace-Date pic x(10).
019000         05  filler                pic x.
019100         05  WS-Created-Trace-Time pic x(8).
019200     03  WS-Last-Seen-Trace      pic x(19).
019300     03  WS-Last-Seen-Trace-View redefines WS-Last-Seen-Trace.
019400         05  WS-Last-Seen-Trace-Date pic x(10).
019500         05  filler                  pic x.
019600         05  WS-Last-Seen-Trace-Time pic x(8).
019700*
019800 01  WS-Counters.
019900     03  WS-Lines-Read        pic 9(7)  comp  value zero.
020000     03  WS-Lines-Skipped     pic 9(7)  comp  value zero.
020100     03  WS-Readings-Inserted pic 9(7)  comp  value zero.
020200     03  WS-Readings-Dup-Skip pic 9(7)  comp  value zero.
020300     03  WS-Meters-Added      pic 9(5)  comp  value zero.
020400     03  WS-Col-Count         pic 99    comp  value zero.
020500     03  filler               pic x(3).
020600*
020700 01  WS-Csv-Cols.
020800     03  WS-Col               pic x(40) occurs 12.
020900     03  filler               pic x(4).
021000*
021100 01  WS-Parsed.
021200     03  WS-Raw-Ts            pic x(26).
021300     03  WS-Raw-Meter         pic x(10).
021400     03  WS-Raw-Cum           pic x(15).
021500     03  WS-Norm-Ts           pic x(19).
021600     03  WS-Norm-Ts-View redefines WS-Norm-Ts.
021700         05  WS-Norm-Ts-Date  pic x(10).
021800         05  filler           pic x.
021900         05  WS-Norm-Ts-Time  pic x(8).
022000     03  filler               pic x(3).
022100*
022200 01  Error-Messages.
022300     03  MU001                pic x(40) value
022400         "MU001 Param file does not exist - RC =".
022500     03  MU002                pic x(40) value
022600         "MU002 Meter file open error  - RC =   ".
022700     03  MU003                pic x(40) value
022800         "MU003 Reading file open error - RC =  ".
022900     03  MU004                pic x(40) value
023000         "MU004 Broadcast file open error - RC = ".
023100     03  filler               pic x(8).
023200*
023300 01  Error-Code               pic 999.
023400*
023500 linkage                 section.
023600************************
023700*
023800 copy "wsmucall.cob".
023900*
024000 procedure  division using WS-Calling-Data.
024100*==========================================
024200*
024300 aa000-Main                  section.
024400***********************************
024500*
024600     move     zero  to  WS-Term-Code.
024700     move     spaces to WS-Trace-Copies.
024800     perform  aa010-Open-Files thru aa010-Exit.
024900     if       WS-Term-Code not = zero
025000              go to aa000-Exit.
025100*
025200     perform  bb010-Read-Next-Line thru bb010-Exit.
025300     perform  bb020-Process-Line thru bb020-Exit
025400              until WS-Eof-Flag = "Y".
025500*
025600     close    MU-Broadcast-File
025700              MU-Meter-File
025800              MU-Reading-File
025900              MU-Param-File.
026000*
026100     display  "MU000 Ingest complete -".
026200     display  "  Lines read        : " WS-Lines-Read.
026300     display  "  Lines skipped     : " WS-Lines-Skipped.
026400     display  "  Readings inserted : " WS-Readings-Inserted.
026500     display  "  Duplicates skipped: " WS-Readings-Dup-Skip.
026600     display  "  New meters added  : " WS-Meters-Added.
026700*
026800 aa000-Exit.  exit section.
026900*
027000 aa010-Open-Files             section.
027100***********************************
027200*
027300     open     input MU-Param-File.
027400     read     MU-Param-File
027500              invalid key
027600              move  600  to Mtr-Prm-Gauge-Window-Secs
027700              move  30   to Mtr-Prm-Anomaly-Window-Mins
027800              move  50.00 to Mtr-Prm-Anomaly-Kwh-Limit
027900              move  90   to Mtr-Prm-Report-Days-Back
028000              move  20   to Mtr-Prm-Top-N
028100              move  60   to Mtr-Prm-Resolution-Mins
028200              move  "rtlamr" to Mtr-Prm-Source-Tag
028300     end-read.
028400     close    MU-Param-File.
028500*
028600     open     input MU-Broadcast-File.
028700     if       MU-Brd-Status not = "00"
028800              display MU004 Error-Code
028900              move     8 to WS-Term-Code
029000              go to    aa010-Exit.
029100*
029200     open     i-o MU-Meter-File.
029300     if       MU-Mtr-Status = "35"
029400              open output MU-Meter-File
029500              close MU-Meter-File
029600              open  i-o   MU-Meter-File
029700     end-if.
029800     if       MU-Mtr-Status not = "00"
029900              display MU002 MU-Mtr-Status
030000              move     8 to WS-Term-Code
030100              go to    aa010-Exit.
030200*
030300     open     i-o MU-Reading-File.
030400     if       MU-Rdg-Status = "35"
030500              open output MU-Reading-File
030600              close MU-Reading-File
030700              open  i-o   MU-Reading-File
030800     end-if.
030900     if       MU-Rdg-Status not = "00"
031000              display MU003 MU-Rdg-Status
031100              move     8 to WS-Term-Code.
031200*
031300 aa010-Exit.  exit section.
031400*
031500 bb010-Read-Next-Line         section.
031600***********************************
031700*
031800     read     MU-Broadcast-File
031900              at end
032000              move  "Y" to WS-Eof-Flag
032100              go to bb010-Exit.
032200     add      1 to WS-Lines-Read.
032300*
032400 bb010-Exit.  exit section.
032500*
032600 bb020-Process-Line           section.
032700***********************************
032800*
032900* Splits the broadcast line on commas.  Columns 1, 4 and 8 carry
033000* the fields we keep (timestamp, meter-id, cumulative-raw); the
033100* rest are unused collector protocol columns mixed in with log
033200* noise - any line too short or with a bad value is skipped.
033300*
033400     move     zero  to  WS-Col-Count.
033500     unstring MU-Broadcast-Line delimited by ","
033600              into    WS-Col (1)  WS-Col (2)  WS-Col (3)
033700                      WS-Col (4)  WS-Col (5)  WS-Col (6)
033800                      WS-Col (7)  WS-Col (8)  WS-Col (9)
033900                      WS-Col (10) WS-Col (11) WS-Col (12)
034000              tallying in WS-Col-Count.
034100*
034200     if       WS-Col-Count < 8
034300              add   1 to WS-Lines-Skipped
034400              go to bb020-Read-Next.
034500*
034600     move     WS-Col (1)  to WS-Raw-Ts.
034700     move     WS-Col (4)  to WS-Raw-Meter.
034800     move     WS-Col (8)  to WS-Raw-Cum.
034900*
035000     if       WS-Raw-Ts (1:4) not numeric or
035100              WS-Raw-Ts (5:1) not = "-"
035200              add   1 to WS-Lines-Skipped
035300              go to bb020-Read-Next.
035400     if       WS-Raw-Cum not numeric
035500              add   1 to WS-Lines-Skipped
035600              go to bb020-Read-Next.
035700*
035800* Normalise to ccyy-mm-ddThh:mm:ss, dropping the fraction/zone.
035900*
036000     move     WS-Raw-Ts (1:19) to WS-Norm-Ts.
036100*
036200     move     zero    to Rdg-Cum-Raw.
036300     move     WS-Raw-Cum to Rdg-Cum-Raw.
036400     perform  aa040-Compute-Kwh thru aa040-Exit.
036500*
036600     move     WS-Raw-Meter to Rdg-Meter-Id.
036700     move     WS-Norm-Ts   to Rdg-Read-Ts.
036800     move     Mtr-Prm-Source-Tag to Rdg-Source.
036900*
037000* Fields below are not yet wired to anything that sets them for
037100* real - cleared every pass so a prior record's values can
037200* never leak onto a new WRITE.  Rdg-Site-Code is the one
037300* exception, set from the meter master once aa030-Register-
037400* Meter has it in hand.
037500*
037600     move     "G"     to Rdg-Quality-Flag.
037700     move     spaces  to Rdg-Collector-Id.
037800     move     zero    to Rdg-Signal-Strength.
037900     move     spaces  to Rdg-Load-Ts.
038000     move     Mtr-Prm-Source-Tag to Rdg-Loaded-By.
038100     move     zero    to Rdg-Batch-No.
038200     move     spaces  to Rdg-Reserved-1 Rdg-Reserved-2.
038300*
038400     perform  aa030-Register-Meter thru aa030-Exit.
038500     move     Mtr-Site-Code to Rdg-Site-Code.
038600     perform  aa050-Insert-Reading thru aa050-Exit.
038700*
038800 bb020-Read-Next.
038900     perform  bb010-Read-Next-Line thru bb010-Exit.
039000*
039100 bb020-Exit.  exit section.
039200*
039300 aa030-Register-Meter         section.
039400***********************************
039500*
039600* Auto-registration rule: the first reading for an unknown meter
039700* creates a master entry with a blank label.  Batch-loaded meters
039800* (WS-Run-Mode = 1, set by the overnight scheduler in WS-Calling-
039900* Data before this run is started) start active; live-collected
040000* meters (WS-Run-Mode = 2) start inactive until an operator turns
040100* them on.
040200*
040300     move     WS-Raw-Meter to Mtr-Id.
040400     read     MU-Meter-File
040500              invalid key
040600              move    spaces to Mtr-Label
040700              move    zero   to Mtr-Green-Max-Kw
040800                                Mtr-Yellow-Max-Kw
040900                                Mtr-Red-Max-Kw
041000              if      WS-Run-Mode = 1
041100                      move "Y" to Mtr-Active-Flag
041200                      move "C" to Mtr-Source-Kind
041300              else
041400                      move "N" to Mtr-Active-Flag
041500                      move "R" to Mtr-Source-Kind
041600              end-if
041700              move    WS-Norm-Ts to Mtr-Created-Ts
041800              move    Mtr-Prm-Source-Tag to Mtr-Created-By
041900              move    WS-Norm-Ts to Mtr-Last-Seen-Ts
042000              move    WS-Norm-Ts to WS-Created-Trace
042100              write   MU-Meter-Record
042200              add     1 to WS-Meters-Added
042300     not invalid key
042400              move    WS-Norm-Ts to Mtr-Last-Seen-Ts
042500              rewrite MU-Meter-Record
042600     end-read.
042700     move     WS-Norm-Ts to WS-Last-Seen-Trace.
042800     if       MU-Debug-On
042900              perform zz070-Debug-Trace thru zz070-Exit.
043000*
043100* 09/05/04 js - Mtr-Last-Seen-Ts is stamped on every meter this
043200*               ingest touches, new or already on file - the
043300*               field wsmtrmas.cob had been promising since
043400*               02/03/99 is now actually kept current.
043500*
043600*
043700*
043800* 09/05/04 js - Mtr-Last-Seen-Ts is stamped on every meter this
043900*               ingest touches, new or already on file - the
044000*               field wsmtrmas.cob had been promising since
044100*               02/03/99 is now actually kept current.
044200*
044300*
044400 aa030-Exit.  exit section.
044500*
044600 aa040-Compute-Kwh            section.
044700***********************************
044800*
044900* Unit conversion rule: kWh is the raw register divided by 100,
045000* exact to two decimals, no rounding needed.
045100*
045200     divide   Rdg-Cum-Raw by 100 giving Rdg-Cum-Kwh.
045300*
045400 aa040-Exit.  exit section.
045500*
045600 aa050-Insert-Reading         section.
045700***********************************
045800*
045900* Duplicate rejection key is (meter, timestamp, raw value), which
046000* is the full record key on MU-Reading-File - an identical
046100* retransmission simply fails the WRITE with a duplicate-key
046200* status and is counted, not re-written.
046300*
046400     write    MU-Reading-Record
046500              invalid key
046600              add     1 to WS-Readings-Dup-Skip
046700              go to   aa050-Exit
046800     end-write.
046900     add      1 to WS-Readings-Inserted.
047000*
047100 aa050-Exit.  exit section.
047200*
047300 zz070-Debug-Trace            section.
047400***********************************
047500*
047600* 21/05/04 js - UPSI-0/MU-Debug-On trace, one line per meter this
047700*               ingest touches - shows the meter's on-file created
047800*               stamp (spaces for a meter already on file before
047900*               this ingest started), the last-seen stamp just
048000*               rewritten, and the normalised reading stamp off
048100*               the broadcast line, split to date/time for a
048200*               readable display (finding #1158).
048300*
048400     display  "MU000 TRACE mtr=" WS-Raw-Meter
048500              " created=" WS-Created-Trace-Date "T"
048600              WS-Created-Trace-Time
048700              " seen="    WS-Last-Seen-Trace-Date "T"
048800              WS-Last-Seen-Trace-Time
048900              " read="    WS-Norm-Ts-Date "T" WS-Norm-Ts-Time.
049000*
049100 zz070-Exit.  exit section.
