000100******************************************************************
000200*                                                                *
000300*                 Meter Usage          Status Summary            *
000400*    Per-meter label/flag/last-seen/gauge kW + overall status    *
000500*                                                                *
000600******************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.         mu400.
001200*
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 17/01/1991.
001400*                        For Applewood Computers, Utilities Div.
001500*
001600*    Installation.       Applewood Computers Accounting System.
001700*
001800*    Date-Written.       17/01/1991.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1998-2026 & later,
002300*                        Vincent Bryan Coen.
002400*                        Distributed under the GNU General Public
002500*                        License. See the file COPYING for details.
002600*
002700*    Remarks.            Meter Usage, Status Summary.
002800*                        Walks the Meter Master in id order; for
002900*                        each meter finds its last-heard reading and
003000*                        a current instantaneous kW off the gauge
003100*                        window, then prints meter count and the
003200*                        latest reading on file as a header.
003300*
003400*    Version.            See Prog-Name & date-comped in ws.
003500*
003600*    Called modules.     maps04. (elapsed-seconds, for the gauge
003700*                        window cut-off and interval hours)
003800*
003900*    Files used :
004000*                        MUPARAM.    Run parameters.
004100*                        METER.      Meter Master.
004200*                        READINGS.   Reading Master.
004300*                        STATUS-RPT. Status summary (line sequential).
004400*
004500*    Error messages used.
004600* Program specific:
004700*                        MU401 - MU403.
004800*
004900* Changes:
005000* 17/01/91 vbc - 1.0.00 Created - short operator print that walked
005100*                       the meter log deck once a week so ops had
005200*                       something to check against the wall board.
005300* 03/10/98 vbc -    .01 Rewritten end to end for the radio-
005400*                       collector feed - weekly deck walk retired,
005500*                       now finds each meter's last-heard reading
005600*                       and a current gauge kW off METER/READINGS
005700*                       direct, run as often as ops like.
005800* 02/03/99 vbc -    .02 Y2K - gauge cut-off now built off a 4 digit
005900*                       ccyy, was truncating to yy.
006000* 23/11/99 vbc -    .03 Gauge kW rounded to 2 decimals on the way
006100*                       out, was truncating.
006200* 14/07/03 js  -    .04 Overall latest-reading line added - ops kept
006300*                       asking "when did we last hear from anything"
006400*                       (request #1140).
006500* 28/05/04 js  -    .05 Dropped the dead WS-Date-Formats UK/USA/
006600*                       Intl swap block, never wired to anything
006700*                       in this program.  Added genuine date/time
006800*                       REDEFINES on the window, last-seen and
006900*                       overall-latest stamps and a zz070-Debug-
007000*                       Trace paragraph under UPSI-0/MU-Debug-On
007100*                       that exercises them (audit finding #1161).
007200*
007300*
007400*************************************************************************
007500*
007600* Copyright Notice.
007700* ****************
007800*
007900* This notice supersedes all prior copyright notices & was updated
008000* 2024-04-16.
008100*
008200* These files and programs are part of the Applewood Computers
008300* Accounting System and is Copyright (c) Vincent B Coen 1976-2026
008400* and later.
008500*
008600* This program is now free software; you can redistribute it and/or
008700* modify it under the terms of the GNU General Public License as
008800* published by the Free Software Foundation; version 3 and later
008900* as revised for PERSONAL USAGE ONLY and that includes for use
009000* within a business but EXCLUDES repackaging or for Resale, Rental
009100* or Hire in ANY way.
009200*
009300* ACAS is distributed in the hope that it will be useful, but
009400* WITHOUT ANY WARRANTY; without even the implied warranty of
009500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the GNU
009600* General Public License for more details.
009700*
009800*************************************************************************
009900*
010000 environment             division.
010100*===============================
010200*
010300 configuration           section.
010400*
010500 special-names.
010600     C01 is TOP-OF-FORM
010700     class  MU-Numeric-Class is "0" thru "9"
010800     UPSI-0 on status is MU-Debug-On
010900            off status is MU-Debug-Off.
011000*
011100 input-output             section.
011200 file-control.
011300*
011400 copy "selmtrprm.cob".
011500 copy "selmtrmas.cob".
011600 copy "selmtrrdg.cob".
011700*
011800     select  MU-Status-File
011900             assign to           "STATUS-RPT"
012000             organization        line sequential
012100             file status         MU-Sts-Status.
012200*
012300 data                    division.
012400*===============================
012500*
012600 file section.
012700*
012800 copy "fdmtrprm.cob".
012900 copy "fdmtrmas.cob".
013000 copy "fdmtrrdg.cob".
013100*
013200 fd  MU-Status-File.
013300 01  MU-Status-Line.
013400     03  MU-Status-Text       pic x(78).
013500     03  filler               pic x(2).
013600*
013700 working-storage         section.
013800*-----------------------
013900*
014000 77  Prog-Name               pic x(17) value "MU400 (1.0.05)".
014100*
014200 01  WS-Data.
014300     03  WS-Reply             pic x.
014400     03  MU-Prm-Status        pic xx.
014500     03  MU-Mtr-Status        pic xx.
014600     03  MU-Rdg-Status        pic xx.
014700     03  MU-Sts-Status        pic xx.
014800     03  WS-Meter-Eof         pic x     value "N".
014900     03  WS-Reading-Eof       pic x     value "N".
015000     03  WS-Window-Point      pic x     value "Y".
015100     03  MU-Prm-RRN           pic 9     comp  value 1.
015200     03  filler               pic x(2).
015300*
015400*
015500* 28/05/04 js - Replaces the old payroll-style UK/USA/Intl date-
015600*               swap block (WS-Date-Formats), never wired to
015700*               anything in this program, with genuine REDEFINES
015800*               on the window, last-seen and overall-latest
015900*               stamps below, shown by zz070-Debug-Trace under
016000*               UPSI-0/MU-Debug-On (finding #1161).
016100*
016200*
016300 01  WS-Raw-Now.
016400     03  WS-Raw-Now-Date.
016500         05  WS-Raw-Now-CCYY  pic 9(4).
016600         05  WS-Raw-Now-MM    pic 99.
016700         05  WS-Raw-Now-DD    pic 99.
016800     03  WS-Raw-Now-Time.
016900         05  WS-Raw-Now-HH    pic 99.
017000         05  WS-Raw-Now-MI    pic 99.
017100         05  WS-Raw-Now-SS    pic 99.
017200         05  filler           pic x(2).
017300     03  filler               pic x(9).
017400*
017500 01  WS-Window.
017600     03  WS-Now-Ts             pic x(19).
017700     03  WS-Now-Ts-View  redefines WS-Now-Ts.
017800         05  WS-Now-Date-Part    pic x(10).
017900         05  filler              pic x.
018000         05  WS-Now-Time-Part    pic x(8).
018100     03  WS-Now-Secs           pic s9(18) comp-3.
018200     03  WS-Window-Secs        pic s9(18) comp-3.
018300     03  WS-Cutoff-Secs        pic s9(18) comp-3.
018400     03  filler                pic x(4).
018500*
018600 01  WS-Gauge-Work.
018700     03  WS-Cur-Secs           pic s9(18) comp-3.
018800     03  WS-Prior-Secs         pic s9(18) comp-3.
018900     03  WS-First-Secs         pic s9(18) comp-3.
019000     03  WS-Last-Secs          pic s9(18) comp-3.
019100     03  WS-Delta-Secs         pic s9(18) comp-3.
019200     03  WS-Gauge-Hours        pic s9(5)v9(4) comp-3.
019300     03  WS-Prior-Kwh          pic s9(7)v99   comp-3.
019400     03  WS-Cur-Kwh            pic s9(7)v99   comp-3.
019500     03  WS-Delta-Kwh          pic s9(7)v99   comp-3.
019600     03  WS-Gauge-Total-Kwh    pic s9(7)v99   comp-3.
019700     03  WS-Gauge-Kw           pic s9(5)v99   comp-3.
019800     03  WS-Reading-Count      pic 9(5)  comp.
019900     03  WS-Point-Count        pic 9(5)  comp.
020000     03  WS-Gauge-Valid        pic x     value "N".
020100     03  filler                pic x(3).
020200*
020300 01  WS-Last-Seen-Ts            pic x(19).
020400 01  WS-Last-Seen-Ts-View   redefines WS-Last-Seen-Ts.
020500     03  WS-Last-Seen-Date-Part pic x(10).
020600     03  filler                 pic x.
020700     03  WS-Last-Seen-Time-Part pic x(8).
020800 01  WS-Overall-Latest-Ts       pic x(19).
020900 01  WS-Overall-Latest-Ts-View redefines WS-Overall-Latest-Ts.
021000     03  WS-Overall-Latest-Date-Part pic x(10).
021100     03  filler                      pic x.
021200     03  WS-Overall-Latest-Time-Part pic x(8).
021300 01  WS-Meter-Count             pic 9(5)  comp  value zero.
021400 01  WS-Kw-Edit                 pic zzzz9.99.
021500*
021600 01  Header-Line-1             pic x(78) value
021700     "METER USAGE STATUS SUMMARY".
021800 01  Overall-Line.
021900     03  filler                pic x(18) value
022000         "METERS ON FILE : ".
022100     03  OL-Meter-Count        pic zzzz9.
022200     03  filler                pic x(4) value "    ".
022300     03  filler                pic x(20) value
022400         "LATEST READING    : ".
022500     03  OL-Latest-Ts          pic x(19).
022600     03  filler                pic x(12).
022700*
022800 01  Column-Line               pic x(78) value
022900     "METER-ID   LABEL                    ACT  LAST-SEEN          CUR-KW".
023000*
023100 01  Detail-Line.
023200     03  DTL-Meter-Id          pic x(10).
023300     03  filler                pic x(1).
023400     03  DTL-Label             pic x(30).
023500     03  filler                pic x(1).
023600     03  DTL-Active            pic x(1).
023700     03  filler                pic x(2).
023800     03  DTL-Last-Seen         pic x(19).
023900     03  filler                pic x(2).
024000     03  DTL-Kw-Disp           pic x(9).
024100     03  filler                pic x(3).
024200*
024300 01  Error-Messages.
024400     03  MU401                pic x(40) value
024500         "MU401 Param file does not exist - RC =".
024600     03  MU402                pic x(40) value
024700         "MU402 Meter file open error  - RC =   ".
024800     03  MU403                pic x(40) value
024900         "MU403 Reading file open error - RC =  ".
025000     03  filler               pic x(8).
025100*
025200 01  Error-Code               pic 999.
025300*
025400 linkage                 section.
025500************************
025600*
025700 copy "wsmucall.cob".
025800*
025900 procedure  division using WS-Calling-Data.
026000*===========================================
026100*
026200 aa000-Main                  section.
026300***********************************
026400*
026500     move     zero  to  WS-Term-Code.
026600     perform  aa010-Open-Files    thru aa010-Exit.
026700     if       WS-Term-Code not = zero
026800              go to aa000-Exit.
026900*
027000     perform  aa020-Compute-Cutoff thru aa020-Exit.
027100     move     spaces     to WS-Overall-Latest-Ts.
027200*
027300     move     low-values to MU-Meter-Record.
027400     start    MU-Meter-File key is greater than Mtr-Id
027500              invalid key
027600              move "Y" to WS-Meter-Eof.
027700     perform  bb010-Read-Next-Meter thru bb010-Exit
027800              until WS-Meter-Eof = "Y".
027900*
028000     perform  aa030-Write-Overall thru aa030-Exit.
028100*
028200     close    MU-Meter-File
028300              MU-Reading-File
028400              MU-Status-File
028500              MU-Param-File.
028600*
028700     display  "MU400 Status Summary complete - "
028800              WS-Meter-Count " meters.".
028900*
029000 aa000-Exit.  exit section.
029100*
029200 aa010-Open-Files             section.
029300***********************************
029400*
029500     open     input MU-Param-File.
029600     read     MU-Param-File
029700              invalid key
029800              move  600  to Mtr-Prm-Gauge-Window-Secs
029900              move  30   to Mtr-Prm-Anomaly-Window-Mins
030000              move  50.00 to Mtr-Prm-Anomaly-Kwh-Limit
030100              move  90   to Mtr-Prm-Report-Days-Back
030200              move  20   to Mtr-Prm-Top-N
030300              move  60   to Mtr-Prm-Resolution-Mins
030400              move  "rtlamr" to Mtr-Prm-Source-Tag
030500     end-read.
030600     close    MU-Param-File.
030700*
030800     open     input MU-Meter-File.
030900     if       MU-Mtr-Status not = "00"
031000              display MU402 MU-Mtr-Status
031100              move     8 to WS-Term-Code
031200              go to    aa010-Exit.
031300*
031400     open     input MU-Reading-File.
031500     if       MU-Rdg-Status not = "00"
031600              display MU403 MU-Rdg-Status
031700              move     8 to WS-Term-Code
031800              go to    aa010-Exit.
031900*
032000     open     output MU-Status-File.
032100*
032200     move     Header-Line-1 to MU-Status-Line.
032300     write    MU-Status-Line.
032400*
032500 aa010-Exit.  exit section.
032600*
032700 aa020-Compute-Cutoff         section.
032800***********************************
032900*
033000* Gauge window cut-off - same now-off-CURRENT-DATE idiom as mu100's
033100* range builder, but subtracting the parameter file's gauge window
033200* in seconds rather than a days-back count.
033300*
033400     move     current-date (1:8)  to WS-Raw-Now-Date.
033500     move     current-date (9:6)  to WS-Raw-Now-Time.
033600*
033700     move     WS-Raw-Now-CCYY to WS-Now-Ts (1:4).
033800     move     "-"             to WS-Now-Ts (5:1).
033900     move     WS-Raw-Now-MM   to WS-Now-Ts (6:2).
034000     move     "-"             to WS-Now-Ts (8:1).
034100     move     WS-Raw-Now-DD   to WS-Now-Ts (9:2).
034200     move     "T"             to WS-Now-Ts (11:1).
034300     move     WS-Raw-Now-HH   to WS-Now-Ts (12:2).
034400     move     ":"             to WS-Now-Ts (14:1).
034500     move     WS-Raw-Now-MI   to WS-Now-Ts (15:2).
034600     move     ":"             to WS-Now-Ts (17:1).
034700     move     WS-Raw-Now-SS   to WS-Now-Ts (18:2).
034800*
034900     call     "maps04" using WS-Now-Ts WS-Now-Secs.
035000*
035100     move     Mtr-Prm-Gauge-Window-Secs to WS-Window-Secs.
035200     compute  WS-Cutoff-Secs = WS-Now-Secs - WS-Window-Secs.
035300*
035400 aa020-Exit.  exit section.
035500*
035600 aa030-Write-Overall          section.
035700***********************************
035800*
035900     move     WS-Meter-Count       to OL-Meter-Count.
036000     move     WS-Overall-Latest-Ts to OL-Latest-Ts.
036100     move     Overall-Line         to MU-Status-Line.
036200     write    MU-Status-Line.
036300     move     Column-Line          to MU-Status-Line.
036400     write    MU-Status-Line.
036500*
036600 aa030-Exit.  exit section.
036700*
036800 bb010-Read-Next-Meter        section.
036900***********************************
037000*
037100     read     MU-Meter-File next record
037200              at end
037300              move  "Y" to WS-Meter-Eof
037400              go to bb010-Exit.
037500*
037600     add      1 to WS-Meter-Count.
037700*
037800     move     spaces to WS-Last-Seen-Ts.
037900     move     zero   to WS-Gauge-Total-Kwh WS-Point-Count
038000                         WS-Reading-Count.
038100     move     "N"    to WS-Gauge-Valid.
038200     move     "Y"    to WS-Window-Point.
038300     move     "N"    to WS-Reading-Eof.
038400*
038500     move     Mtr-Id to Rdg-Meter-Id.
038600     move     low-values to Rdg-Read-Ts Rdg-Cum-Raw.
038700     start    MU-Reading-File key is greater than Rdg-Key
038800              invalid key
038900              move "Y" to WS-Reading-Eof.
039000*
039100     perform  cc010-Read-Next-Reading thru cc010-Exit
039200              until WS-Reading-Eof = "Y".
039300*
039400     perform  dd010-Settle-Gauge thru dd010-Exit.
039500*
039600     if       WS-Last-Seen-Ts > WS-Overall-Latest-Ts
039700              move WS-Last-Seen-Ts to WS-Overall-Latest-Ts.
039800*
039900     if       MU-Debug-On
040000              perform zz070-Debug-Trace thru zz070-Exit.
040100*
040200     move     Mtr-Id          to DTL-Meter-Id.
040300     move     Mtr-Label       to DTL-Label.
040400     move     Mtr-Active-Flag to DTL-Active.
040500     move     WS-Last-Seen-Ts to DTL-Last-Seen.
040600     if       WS-Gauge-Valid = "Y"
040700              move WS-Gauge-Kw to WS-Kw-Edit
040800              move WS-Kw-Edit  to DTL-Kw-Disp
040900     else
041000              move "       --" to DTL-Kw-Disp.
041100     move     Detail-Line     to MU-Status-Line.
041200     write    MU-Status-Line.
041300*
041400 bb010-Exit.  exit section.
041500*
041600 cc010-Read-Next-Reading      section.
041700***********************************
041800*
041900     read     MU-Reading-File next record
042000              at end
042100              move  "Y" to WS-Reading-Eof
042200              go to cc010-Exit.
042300*
042400     if       Rdg-Meter-Id not = Mtr-Id
042500              move  "Y" to WS-Reading-Eof
042600              go to cc010-Exit.
042700*
042800     move     Rdg-Read-Ts to WS-Last-Seen-Ts.
042900     call     "maps04" using Rdg-Read-Ts WS-Cur-Secs.
043000*
043100     if       WS-Cur-Secs < WS-Cutoff-Secs
043200              go to cc010-Exit.
043300*
043400     add      1 to WS-Reading-Count.
043500     move     Rdg-Cum-Kwh to WS-Cur-Kwh.
043600*
043700     if       WS-Window-Point = "N"
043800              perform dd020-Build-Point thru dd020-Exit.
043900*
044000     move     "N"         to WS-Window-Point.
044100     move     WS-Cur-Secs to WS-Prior-Secs.
044200     move     WS-Cur-Kwh  to WS-Prior-Kwh.
044300*
044400 cc010-Exit.  exit section.
044500*
044600 dd020-Build-Point            section.
044700***********************************
044800*
044900* Interval validity rule, same as mu100/mu200 - strictly positive
045000* duration, energy delta not negative.
045100*
045200     compute  WS-Delta-Secs = WS-Cur-Secs - WS-Prior-Secs.
045300     if       WS-Delta-Secs not > zero
045400              go to dd020-Exit.
045500*
045600     compute  WS-Delta-Kwh = WS-Cur-Kwh - WS-Prior-Kwh.
045700     if       WS-Delta-Kwh < zero
045800              go to dd020-Exit.
045900*
046000     if       WS-Point-Count = zero
046100              move WS-Cur-Secs to WS-First-Secs.
046200     move     WS-Cur-Secs to WS-Last-Secs.
046300     add      1 to WS-Point-Count.
046400     add      WS-Delta-Kwh to WS-Gauge-Total-Kwh.
046500*
046600 dd020-Exit.  exit section.
046700*
046800 dd010-Settle-Gauge            section.
046900***********************************
047000*
047100* Gauge hours rule: the span of the points, i.e. the sum of the gaps
047200* between consecutive point timestamps - which telescopes down to
047300* simply the last point's stamp minus the first's, so there is no
047400* need to keep a running total of every individual gap.
047500*
047600     if       WS-Reading-Count < 2 or WS-Point-Count < 2
047700              go to dd010-Exit.
047800*
047900     compute  WS-Delta-Secs = WS-Last-Secs - WS-First-Secs.
048000     compute  WS-Gauge-Hours rounded = WS-Delta-Secs / 3600.
048100     if       WS-Gauge-Hours not > zero
048200              go to dd010-Exit.
048300*
048400     compute  WS-Gauge-Kw rounded =
048500              WS-Gauge-Total-Kwh / WS-Gauge-Hours.
048600     move     "Y" to WS-Gauge-Valid.
048700*
048800 dd010-Exit.  exit section.
048900*
049000 zz070-Debug-Trace            section.
049100***********************************
049200*
049300* Finding #1161 - UPSI-0 / MU-Debug-On trace, replacing the dead
049400* zz070-Convert-Date paragraph this slot used to hold.
049500*
049600     display  "MU400 TRACE now=" WS-Now-Date-Part
049700              "T" WS-Now-Time-Part.
049800     display  "MU400 TRACE seen=" WS-Last-Seen-Date-Part
049900              "T" WS-Last-Seen-Time-Part.
050000     display  "MU400 TRACE lat=" WS-Overall-Latest-Date-Part
050100              "T" WS-Overall-Latest-Time-Part.
050200*
050300 zz070-Exit.  exit section.
050400*
