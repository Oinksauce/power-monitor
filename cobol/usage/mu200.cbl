000100******************************************************************
000200*                                                                *
000300*                 Meter Usage          Anomaly Report            *
000400*      Duplicate-timestamp scan and large-interval scan          *
000500*                                                                *
000600******************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.         mu200.
001200*
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 11/04/1989.
001400*                        For Applewood Computers, Utilities Div.
001500*
001600*    Installation.       Applewood Computers Accounting System.
001700*
001800*    Date-Written.       11/04/1989.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1998-2026 & later,
002300*                        Vincent Bryan Coen.
002400*                        Distributed under the GNU General Public
002500*                        License. See the file COPYING for details.
002600*
002700*    Remarks.            Meter Usage, Anomaly Report.
002800*                        Section 1 scans the whole READINGS file for
002900*                        meter+timestamp groups with more than one
003000*                        register value on file (a retransmission
003100*                        that did not match the stored raw value).
003200*                        Section 2 scans a single operator-given day,
003300*                        meter by meter, for intervals whose energy
003400*                        delta is too large to be believable.
003500*
003600*    Version.            See Prog-Name & date-comped in ws.
003700*
003800*    Called modules.     maps04. (elapsed-seconds, for interval hours
003900*                        and for the day-window test in section 2)
004000*
004100*    Files used :
004200*                        MUPARAM.  Run parameters.
004300*                        METER.    Meter Master.
004400*                        READINGS. Reading Master.
004500*                        ANOM-RPT. Anomaly report (line sequential).
004600*
004700*    Error messages used.
004800* Program specific:
004900*                        MU201 - MU203.
005000*
005100* Changes:
005200* 11/04/89 vbc - 1.0.00 Created - weekly exception listing off the
005300*                       punched tape meter log, flagged duplicate
005400*                       punches and obviously wrong deltas by eye.
005500* 25/02/98 vbc -    .01 Rewritten end to end for the radio-
005600*                       collector feed - tape exception listing
005700*                       retired, scans READINGS/METER direct with
005800*                       the duplicate-group and large-interval
005900*                       sections this history tracks from here on.
006000* 19/08/98 vbc -    .02 Top-N made a parameter (Mtr-Prm-Top-N) rather
006100*                       than the hard 20 used in the first cut.
006200* 02/03/99 vbc -    .03 Y2K - scan date now entered as ccyy-mm-dd,
006300*                       was dd/mm/yy.
006400* 23/11/99 vbc -    .04 Large-interval section now rounds to 2
006500*                       decimals on the way out, was truncating.
006600* 14/07/03 js  -    .05 Duplicate section now shows the second
006700*                       register value too (request #1140) - the
006800*                       county's second collector can re-hear a
006900*                       reading with a different raw count.
007000* 09/05/04 js  -    .06 Removed the unused wsmtrpnt.cob copy that
007100*                       had been sitting in working storage since
007200*                       this program split off mu100 - MU200 never
007300*                       built a point or a bucket, it reads READINGS
007400*                       straight (audit finding #1152).
007500*
007600* 28/05/04 js  -    .07 Dropped the dead WS-Date-Formats UK/USA/
007700*                       Intl apparatus and zz070-Convert-Date -
007800*                       never performed anywhere in this program
007900*                       (audit finding #1161).  Added genuine
008000*                       date/time REDEFINES on the day-start,
008100*                       group and prior-reading stamps and a
008200*                       zz070-Debug-Trace paragraph that exercises
008300*                       them under the UPSI-0 MU-Debug-On switch.
008400*
008500*
008600*************************************************************************
008700*
008800* Copyright Notice.
008900* ****************
009000*
009100* This notice supersedes all prior copyright notices & was updated
009200* 2024-04-16.
009300*
009400* These files and programs are part of the Applewood Computers
009500* Accounting System and is Copyright (c) Vincent B Coen 1976-2026
009600* and later.
009700*
009800* This program is now free software; you can redistribute it and/or
009900* modify it under the terms of the GNU General Public License as
010000* published by the Free Software Foundation; version 3 and later
010100* as revised for PERSONAL USAGE ONLY and that includes for use
010200* within a business but EXCLUDES repackaging or for Resale, Rental
010300* or Hire in ANY way.
010400*
010500* ACAS is distributed in the hope that it will be useful, but
010600* WITHOUT ANY WARRANTY; without even the implied warranty of
010700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the GNU
010800* General Public License for more details.
010900*
011000*************************************************************************
011100*
011200 environment             division.
011300*===============================
011400*
011500 configuration           section.
011600*
011700 special-names.
011800     C01 is TOP-OF-FORM
011900     class  MU-Numeric-Class is "0" thru "9"
012000     UPSI-0 on status is MU-Debug-On
012100            off status is MU-Debug-Off.
012200*
012300 input-output             section.
012400 file-control.
012500*
012600 copy "selmtrprm.cob".
012700 copy "selmtrmas.cob".
012800 copy "selmtrrdg.cob".
012900*
013000     select  MU-Anom-File
013100             assign to           "ANOM-RPT"
013200             organization        line sequential
013300             file status         MU-Anm-Status.
013400*
013500 data                    division.
013600*===============================
013700*
013800 file section.
013900*
014000 copy "fdmtrprm.cob".
014100 copy "fdmtrmas.cob".
014200 copy "fdmtrrdg.cob".
014300*
014400 fd  MU-Anom-File.
014500 01  MU-Anom-Line.
014600     03  MU-Anom-Text         pic x(78).
014700     03  filler               pic x(2).
014800*
014900 working-storage         section.
015000*-----------------------
015100*
015200 77  Prog-Name               pic x(17) value "MU200 (1.0.07)".
015300*
015400 01  WS-Data.
015500     03  WS-Reply             pic x(10).
015600     03  MU-Prm-Status        pic xx.
015700     03  MU-Mtr-Status        pic xx.
015800     03  MU-Rdg-Status        pic xx.
015900     03  MU-Anm-Status        pic xx.
016000     03  WS-Meter-Eof         pic x     value "N".
016100     03  WS-Reading-Eof       pic x     value "N".
016200     03  WS-First-Group       pic x     value "Y".
016300     03  WS-First-Point       pic x     value "Y".
016400     03  MU-Prm-RRN           pic 9     comp  value 1.
016500     03  WS-Top-N             pic 99    comp.
016600     03  filler               pic x(1).
016700*
016800*
016900* 28/05/04 js - Replaces the old payroll-style UK/USA/Intl date-
017000*               swap block (WS-Date-Formats/zz070-Convert-Date)
017100*               that came across from py000 date entry and was
017200*               never wired to anything in this program.  The
017300*               REDEFINES below split the three timestamps this
017400*               program already carries so the new UPSI-0/MU-
017500*               Debug-On trace (zz070-Debug-Trace) has something
017600*               readable to show (finding #1161).
017700*
017800*
017900 01  WS-Scan-Date.
018000     03  WS-Scan-Yyyymmdd     pic x(10).
018100     03  WS-Day-Start-Ts      pic x(19).
018200     03  WS-Day-Start-Ts-View redefines WS-Day-Start-Ts.
018300         05  WS-Day-Start-Date-Part pic x(10).
018400         05  filler                 pic x.
018500         05  WS-Day-Start-Time-Part pic x(8).
018600     03  WS-Day-Start-Secs    pic s9(18) comp-3.
018700     03  WS-Day-End-Secs      pic s9(18) comp-3.
018800     03  filler               pic x(3).
018900*
019000 01  WS-Raw-Today.
019100     03  WS-Raw-Today-Date    pic 9(8).
019200     03  filler               pic x(6).
019300*
019400 01  WS-Group-Carry.
019500     03  WS-Group-Meter-Id    pic x(10).
019600     03  WS-Group-Ts          pic x(19).
019700     03  WS-Group-Ts-View redefines WS-Group-Ts.
019800         05  WS-Group-Date-Part pic x(10).
019900         05  filler             pic x.
020000         05  WS-Group-Time-Part pic x(8).
020100     03  WS-Group-Count       pic 9(4)  comp.
020200     03  WS-Group-Val-1       pic 9(9).
020300     03  WS-Group-Val-2       pic 9(9).
020400     03  filler               pic x(2).
020500*
020600 01  WS-Work.
020700     03  WS-Prior-Secs        pic s9(18) comp-3.
020800     03  WS-Cur-Secs          pic s9(18) comp-3.
020900     03  WS-Delta-Secs        pic s9(18) comp-3.
021000     03  WS-Interval-Hours    pic s9(5)v9(4) comp-3.
021100     03  WS-Delta-Kwh         pic s9(7)v99   comp-3.
021200     03  WS-Round-Delta       pic s9(5)v99   comp-3.
021300     03  WS-Round-Kw          pic s9(5)v99   comp-3.
021400     03  filler               pic x(3).
021500*
021600 01  WS-Prior-Reading.
021700     03  WS-Prior-Ts          pic x(19).
021800     03  WS-Prior-Ts-View redefines WS-Prior-Ts.
021900         05  WS-Prior-Date-Part pic x(10).
022000         05  filler             pic x.
022100         05  WS-Prior-Time-Part pic x(8).
022200     03  WS-Prior-Kwh         pic s9(7)v99 comp-3.
022300     03  filler               pic x(2).
022400*
022500 01  WS-Subscripts.
022600     03  WS-Dx                pic 99    comp.
022700     03  WS-Lx                pic 99    comp.
022800     03  WS-Ix                pic 99    comp.
022900     03  filler               pic x(1).
023000*
023100 01  WS-Dup-Table.
023200     03  WS-Dup-Used          pic 99    comp  value zero.
023300     03  WS-Dup-Entry  occurs 20 times.
023400         05  Dup-Meter-Id     pic x(10).
023500         05  Dup-Ts           pic x(19).
023600         05  Dup-Count        pic 9(4)  comp.
023700         05  Dup-Val-1        pic 9(9).
023800         05  Dup-Val-2        pic 9(9).
023900         05  filler           pic x(1).
024000*
024100 01  WS-Lrg-Table.
024200     03  WS-Lrg-Used          pic 99    comp  value zero.
024300     03  WS-Lrg-Entry  occurs 20 times.
024400         05  Lrg-Meter-Id     pic x(10).
024500         05  Lrg-Ts           pic x(19).
024600         05  Lrg-Delta        pic s9(5)v99   comp-3.
024700         05  Lrg-Kw           pic s9(5)v99   comp-3.
024800         05  filler           pic x(1).
024900*
025000 01  Section-1-Head           pic x(78) value
025100     "DUPLICATE TIMESTAMPS".
025200 01  Section-2-Head           pic x(78) value
025300     "LARGE INTERVALS".
025400 01  Dup-Column-Line          pic x(78) value
025500     "METER-ID   TIMESTAMP            COUNT  VAL-1      VAL-2".
025600 01  Lrg-Column-Line          pic x(78) value
025700     "METER-ID   TIMESTAMP            DELTA-KWH   KW".
025800*
025900 01  Dup-Detail-Line.
026000     03  DDL-Meter-Id         pic x(10).
026100     03  filler               pic x(1).
026200     03  DDL-Ts               pic x(19).
026300     03  filler               pic x(1).
026400     03  DDL-Count            pic zzz9.
026500     03  filler               pic x(3).
026600     03  DDL-Val-1            pic 9(9).
026700     03  filler               pic x(3).
026800     03  DDL-Val-2            pic 9(9).
026900     03  filler               pic x(18).
027000*
027100 01  Lrg-Detail-Line.
027200     03  LDL-Meter-Id         pic x(10).
027300     03  filler               pic x(1).
027400     03  LDL-Ts               pic x(19).
027500     03  filler               pic x(1).
027600     03  LDL-Delta            pic zz,zz9.99.
027700     03  filler               pic x(3).
027800     03  LDL-Kw               pic zz,zz9.99.
027900     03  filler               pic x(26).
028000*
028100 01  Error-Messages.
028200     03  MU201                pic x(40) value
028300         "MU201 Param file does not exist - RC =".
028400     03  MU202                pic x(40) value
028500         "MU202 Meter file open error  - RC =   ".
028600     03  MU203                pic x(40) value
028700         "MU203 Reading file open error - RC =  ".
028800     03  filler               pic x(8).
028900*
029000 01  Error-Code               pic 999.
029100*
029200 linkage                 section.
029300************************
029400*
029500 copy "wsmucall.cob".
029600*
029700 procedure  division using WS-Calling-Data.
029800*===========================================
029900*
030000 aa000-Main                  section.
030100***********************************
030200*
030300     move     zero  to  WS-Term-Code.
030400     perform  aa010-Open-Files    thru aa010-Exit.
030500     if       WS-Term-Code not = zero
030600              go to aa000-Exit.
030700*
030800     perform  aa020-Get-Scan-Date thru aa020-Exit.
030900*
031000     perform  bb000-Duplicate-Scan     thru bb000-Exit.
031100     perform  cc000-Large-Interval-Scan thru cc000-Exit.
031200*
031300     close    MU-Meter-File
031400              MU-Reading-File
031500              MU-Anom-File
031600              MU-Param-File.
031700*
031800     display  "MU200 Anomaly Report complete.".
031900*
032000 aa000-Exit.  exit section.
032100*
032200 aa010-Open-Files             section.
032300***********************************
032400*
032500     open     input MU-Param-File.
032600     read     MU-Param-File
032700              invalid key
032800              move  600  to Mtr-Prm-Gauge-Window-Secs
032900              move  30   to Mtr-Prm-Anomaly-Window-Mins
033000              move  50.00 to Mtr-Prm-Anomaly-Kwh-Limit
033100              move  90   to Mtr-Prm-Report-Days-Back
033200              move  20   to Mtr-Prm-Top-N
033300              move  60   to Mtr-Prm-Resolution-Mins
033400              move  "rtlamr" to Mtr-Prm-Source-Tag
033500     end-read.
033600     close    MU-Param-File.
033700     move     Mtr-Prm-Top-N to WS-Top-N.
033800     if       WS-Top-N = zero or WS-Top-N > 20
033900              move 20 to WS-Top-N.
034000*
034100     open     input MU-Meter-File.
034200     if       MU-Mtr-Status not = "00"
034300              display MU202 MU-Mtr-Status
034400              move     8 to WS-Term-Code
034500              go to    aa010-Exit.
034600*
034700     open     input MU-Reading-File.
034800     if       MU-Rdg-Status not = "00"
034900              display MU203 MU-Rdg-Status
035000              move     8 to WS-Term-Code
035100              go to    aa010-Exit.
035200*
035300     open     output MU-Anom-File.
035400*
035500 aa010-Exit.  exit section.
035600*
035700 aa020-Get-Scan-Date          section.
035800***********************************
035900*
036000* Large-interval scan works on one operator-given day.  A blank
036100* reply defaults to today, taken off CURRENT-DATE the same way
036200* mu100 builds its range, since no reverse-date routine exists.
036300*
036400     display  "MU200 - LARGE INTERVAL SCAN DATE (CCYY-MM-DD), ".
036500     display  "        BLANK FOR TODAY :".
036600     accept    WS-Reply.
036700*
036800     if       WS-Reply = spaces
036900              move     current-date (1:8) to WS-Raw-Today-Date
037000              move     WS-Raw-Today-Date  to WS-Scan-Yyyymmdd (1:8)
037100              move     WS-Scan-Yyyymmdd (1:4) to WS-Day-Start-Ts (1:4)
037200              move     "-"                    to WS-Day-Start-Ts (5:1)
037300              move     WS-Raw-Today-Date (5:2) to WS-Day-Start-Ts (6:2)
037400              move     "-"                     to WS-Day-Start-Ts (8:1)
037500              move     WS-Raw-Today-Date (7:2) to WS-Day-Start-Ts (9:2)
037600     else
037700              move     WS-Reply (1:4) to WS-Day-Start-Ts (1:4)
037800              move     "-"            to WS-Day-Start-Ts (5:1)
037900              move     WS-Reply (6:2) to WS-Day-Start-Ts (6:2)
038000              move     "-"            to WS-Day-Start-Ts (8:1)
038100              move     WS-Reply (9:2) to WS-Day-Start-Ts (9:2)
038200     end-if.
038300*
038400     move     "T00:00:00" to WS-Day-Start-Ts (11:9).
038500     call     "maps04" using WS-Day-Start-Ts WS-Day-Start-Secs.
038600     compute  WS-Day-End-Secs = WS-Day-Start-Secs + 86400.
038700*
038800 aa020-Exit.  exit section.
038900*
039000 bb000-Duplicate-Scan         section.
039100***********************************
039200*
039300* Section 1 - the whole READINGS file is already in meter-then-
039400* timestamp order (Rdg-Key), so same meter+timestamp readings are
039500* always adjacent - a straight control-break pass finds every group
039600* without a SORT step.
039700*
039800     move     "Y" to WS-First-Group.
039900     move     zero to WS-Dup-Used.
040000     move     "N" to WS-Reading-Eof.
040100*
040200     move     low-values to MU-Reading-Record.
040300     start    MU-Reading-File key is greater than Rdg-Key
040400              invalid key
040500              move "Y" to WS-Reading-Eof.
040600*
040700     perform  bb010-Read-Dup-Record thru bb010-Exit
040800              until WS-Reading-Eof = "Y".
040900*
041000     perform  bb030-Close-Group thru bb030-Exit.
041100*
041200     move     Section-1-Head   to MU-Anom-Line.
041300     write    MU-Anom-Line.
041400     move     Dup-Column-Line  to MU-Anom-Line.
041500     write    MU-Anom-Line.
041600     perform  bb050-Print-Dup thru bb050-Exit
041700              varying WS-Dx from 1 by 1 until WS-Dx > WS-Dup-Used.
041800*
041900 bb000-Exit.  exit section.
042000*
042100 bb010-Read-Dup-Record        section.
042200***********************************
042300*
042400     read     MU-Reading-File next record
042500              at end
042600              move  "Y" to WS-Reading-Eof
042700              go to bb010-Exit.
042800*
042900     if       WS-First-Group = "Y"
043000              move "N" to WS-First-Group
043100              perform bb020-Open-Group thru bb020-Exit
043200              go to bb010-Exit.
043300*
043400     if       Rdg-Meter-Id = WS-Group-Meter-Id and
043500              Rdg-Read-Ts  = WS-Group-Ts
043600              add 1 to WS-Group-Count
043700              if WS-Group-Val-2 = zero and
043800                 Rdg-Cum-Raw not = WS-Group-Val-1
043900                      move Rdg-Cum-Raw to WS-Group-Val-2
044000              end-if
044100     else
044200              perform bb030-Close-Group thru bb030-Exit
044300              perform bb020-Open-Group  thru bb020-Exit
044400     end-if.
044500*
044600 bb010-Exit.  exit section.
044700*
044800 bb020-Open-Group             section.
044900***********************************
045000*
045100     move     Rdg-Meter-Id to WS-Group-Meter-Id.
045200     move     Rdg-Read-Ts  to WS-Group-Ts.
045300     move     1            to WS-Group-Count.
045400     move     Rdg-Cum-Raw  to WS-Group-Val-1.
045500     move     zero         to WS-Group-Val-2.
045600*
045700 bb020-Exit.  exit section.
045800*
045900 bb030-Close-Group            section.
046000***********************************
046100*
046200     if       WS-Group-Count > 1
046300              perform bb040-Insert-Dup thru bb040-Exit.
046400*
046500     if       MU-Debug-On
046600              perform zz070-Debug-Trace thru zz070-Exit.
046700*
046800 bb030-Exit.  exit section.
046900*
047000 bb040-Insert-Dup             section.
047100***********************************
047200*
047300* Classic table-search insert - find the first slot whose count is
047400* not greater than the new one, open a gap by shifting the tail
047500* down one place, drop anything pushed past the Top-N'th slot.
047600*
047700     move     1 to WS-Dx.
047800     perform  bb041-Find-Slot thru bb041-Exit
047900              until WS-Dx > WS-Dup-Used
048000                    or Dup-Count (WS-Dx) < WS-Group-Count.
048100*
048200     if       WS-Dx > WS-Top-N
048300              go to bb040-Exit.
048400*
048500     if       WS-Dup-Used < WS-Top-N
048600              add  1 to WS-Dup-Used.
048700*
048800     perform  bb042-Shift-Down thru bb042-Exit
048900              varying WS-Lx from WS-Dup-Used by -1
049000              until WS-Lx <= WS-Dx.
049100*
049200     move     WS-Group-Meter-Id to Dup-Meter-Id (WS-Dx).
049300     move     WS-Group-Ts       to Dup-Ts       (WS-Dx).
049400     move     WS-Group-Count    to Dup-Count    (WS-Dx).
049500     move     WS-Group-Val-1    to Dup-Val-1    (WS-Dx).
049600     move     WS-Group-Val-2    to Dup-Val-2    (WS-Dx).
049700*
049800 bb040-Exit.  exit section.
049900*
050000 bb041-Find-Slot              section.
050100***********************************
050200*
050300     add      1 to WS-Dx.
050400*
050500 bb041-Exit.  exit section.
050600*
050700 bb042-Shift-Down             section.
050800***********************************
050900*
051000     move     WS-Dup-Entry (WS-Lx - 1) to WS-Dup-Entry (WS-Lx).
051100*
051200 bb042-Exit.  exit section.
051300*
051400 bb050-Print-Dup              section.
051500***********************************
051600*
051700     move     Dup-Meter-Id (WS-Dx) to DDL-Meter-Id.
051800     move     Dup-Ts       (WS-Dx) to DDL-Ts.
051900     move     Dup-Count    (WS-Dx) to DDL-Count.
052000     move     Dup-Val-1    (WS-Dx) to DDL-Val-1.
052100     move     Dup-Val-2    (WS-Dx) to DDL-Val-2.
052200     move     Dup-Detail-Line      to MU-Anom-Line.
052300     write    MU-Anom-Line.
052400*
052500 bb050-Exit.  exit section.
052600*
052700 cc000-Large-Interval-Scan    section.
052800***********************************
052900*
053000     move     zero to WS-Lrg-Used.
053100     move     "N" to WS-Meter-Eof.
053200*
053300     move     low-values to MU-Meter-Record.
053400     start    MU-Meter-File key is greater than Mtr-Id
053500              invalid key
053600              move "Y" to WS-Meter-Eof.
053700     perform  cc010-Read-Next-Meter thru cc010-Exit
053800              until WS-Meter-Eof = "Y".
053900*
054000     move     Section-2-Head   to MU-Anom-Line.
054100     write    MU-Anom-Line.
054200     move     Lrg-Column-Line  to MU-Anom-Line.
054300     write    MU-Anom-Line.
054400     perform  cc020-Print-Large thru cc020-Exit
054500              varying WS-Lx from 1 by 1 until WS-Lx > WS-Lrg-Used.
054600*
054700 cc000-Exit.  exit section.
054800*
054900 cc020-Print-Large             section.
055000***********************************
055100*
055200     move     Lrg-Meter-Id (WS-Lx) to LDL-Meter-Id.
055300     move     Lrg-Ts       (WS-Lx) to LDL-Ts.
055400     move     Lrg-Delta    (WS-Lx) to LDL-Delta.
055500     move     Lrg-Kw       (WS-Lx) to LDL-Kw.
055600     move     Lrg-Detail-Line      to MU-Anom-Line.
055700     write    MU-Anom-Line.
055800*
055900 cc020-Exit.  exit section.
056000*
056100 cc010-Read-Next-Meter        section.
056200***********************************
056300*
056400     read     MU-Meter-File next record
056500              at end
056600              move  "Y" to WS-Meter-Eof
056700              go to cc010-Exit.
056800*
056900     move     "Y" to WS-First-Point.
057000     move     "N" to WS-Reading-Eof.
057100*
057200     move     Mtr-Id to Rdg-Meter-Id.
057300     move     low-values to Rdg-Read-Ts Rdg-Cum-Raw.
057400     start    MU-Reading-File key is greater than Rdg-Key
057500              invalid key
057600              move "Y" to WS-Reading-Eof.
057700*
057800     perform  dd010-Read-Next-Reading thru dd010-Exit
057900              until WS-Reading-Eof = "Y".
058000*
058100 cc010-Exit.  exit section.
058200*
058300 dd010-Read-Next-Reading      section.
058400***********************************
058500*
058600     read     MU-Reading-File next record
058700              at end
058800              move  "Y" to WS-Reading-Eof
058900              go to dd010-Exit.
059000*
059100     if       Rdg-Meter-Id not = Mtr-Id
059200              move  "Y" to WS-Reading-Eof
059300              go to dd010-Exit.
059400*
059500     call     "maps04" using Rdg-Read-Ts WS-Cur-Secs.
059600     if       WS-Cur-Secs < WS-Day-Start-Secs or
059700              WS-Cur-Secs >= WS-Day-End-Secs
059800              go to dd010-Exit.
059900*
060000     if       WS-First-Point = "N"
060100              perform dd020-Test-Interval thru dd020-Exit.
060200*
060300     move     "N" to WS-First-Point.
060400     move     Rdg-Read-Ts  to WS-Prior-Ts.
060500     move     Rdg-Cum-Kwh  to WS-Prior-Kwh.
060600     move     WS-Cur-Secs  to WS-Prior-Secs.
060700*
060800 dd010-Exit.  exit section.
060900*
061000 dd020-Test-Interval          section.
061100***********************************
061200*
061300* Same interval validity rule as mu100 - strictly positive duration,
061400* non negative energy delta - then flag anything over the parameter
061500* file's anomaly limit.
061600*
061700     compute  WS-Delta-Secs = WS-Cur-Secs - WS-Prior-Secs.
061800     if       WS-Delta-Secs not > zero
061900              go to dd020-Exit.
062000*
062100     compute  WS-Delta-Kwh = Rdg-Cum-Kwh - WS-Prior-Kwh.
062200     if       WS-Delta-Kwh < zero
062300              go to dd020-Exit.
062400*
062500     if       WS-Delta-Kwh not > Mtr-Prm-Anomaly-Kwh-Limit
062600              go to dd020-Exit.
062700*
062800     compute  WS-Interval-Hours rounded =
062900              WS-Delta-Secs / 3600.
063000     compute  WS-Round-Delta rounded = WS-Delta-Kwh.
063100     compute  WS-Round-Kw    rounded = WS-Delta-Kwh / WS-Interval-Hours.
063200*
063300     perform  dd030-Insert-Large thru dd030-Exit.
063400*
063500 dd020-Exit.  exit section.
063600*
063700 dd030-Insert-Large           section.
063800***********************************
063900*
064000     move     1 to WS-Lx.
064100     perform  dd031-Find-Slot thru dd031-Exit
064200              until WS-Lx > WS-Lrg-Used
064300                    or Lrg-Delta (WS-Lx) < WS-Round-Delta.
064400*
064500     if       WS-Lx > WS-Top-N
064600              go to dd030-Exit.
064700*
064800     if       WS-Lrg-Used < WS-Top-N
064900              add  1 to WS-Lrg-Used.
065000*
065100     perform  dd032-Shift-Down thru dd032-Exit
065200              varying WS-Ix from WS-Lrg-Used by -1
065300              until WS-Ix <= WS-Lx.
065400*
065500     move     Mtr-Id         to Lrg-Meter-Id (WS-Lx).
065600     move     Rdg-Read-Ts    to Lrg-Ts       (WS-Lx).
065700     move     WS-Round-Delta to Lrg-Delta    (WS-Lx).
065800     move     WS-Round-Kw    to Lrg-Kw       (WS-Lx).
065900*
066000 dd030-Exit.  exit section.
066100*
066200 dd031-Find-Slot              section.
066300***********************************
066400*
066500     add      1 to WS-Lx.
066600*
066700 dd031-Exit.  exit section.
066800*
066900 dd032-Shift-Down             section.
067000***********************************
067100*
067200     move     WS-Lrg-Entry (WS-Ix - 1) to WS-Lrg-Entry (WS-Ix).
067300*
067400 dd032-Exit.  exit section.
067500*
067600 zz070-Debug-Trace            section.
067700***********************************
067800*
067900* Finding #1161 - UPSI-0 / MU-Debug-On trace, replacing the dead
068000* zz070-Convert-Date paragraph this slot used to hold.
068100*
068200     display  "MU200 TRACE day="  WS-Day-Start-Date-Part
068300              "T" WS-Day-Start-Time-Part.
068400     display  "MU200 TRACE grp="  WS-Group-Date-Part
068500              "T" WS-Group-Time-Part.
068600     display  "MU200 TRACE pri="  WS-Prior-Date-Part
068700              "T" WS-Prior-Time-Part.
068800*
068900 zz070-Exit.  exit section.
069000*
