000100******************************************************************
000200*                                                                *
000300*                 Meter Usage          Usage Report              *
000400*         Per-meter interval/bucket series over a date range     *
000500*                                                                *
000600******************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.         mu100.
001200*
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 22/09/1986.
001400*                        For Applewood Computers, Utilities Div.
001500*
001600*    Installation.       Applewood Computers Accounting System.
001700*
001800*    Date-Written.       22/09/1986.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1998-2026 & later,
002300*                        Vincent Bryan Coen.
002400*                        Distributed under the GNU General Public
002500*                        License. See the file COPYING for details.
002600*
002700*    Remarks.            Meter Usage, Usage Report.
002800*                        Reads READINGS for every meter on file, in
002900*                        the chosen date range, builds interval
003000*                        points and buckets them to the parameter
003100*                        file's resolution, and prints one series
003200*                        per meter with a total-kWh footer line.
003300*
003400*    Version.            See Prog-Name & date-comped in ws.
003500*
003600*    Called modules.     maps04. (elapsed-seconds between two reading
003700*                        timestamps, for interval hours)
003800*
003900*    Files used :
004000*                        MUPARAM. Run parameters.
004100*                        METER.   Meter Master.
004200*                        READINGS. Reading Master.
004300*                        USAGE-RPT. Usage report (line sequential).
004400*
004500*    Error messages used.
004600* Program specific:
004700*                        MU101 - MU103.
004800*
004900* Changes:
005000* 22/09/86 vbc - 1.0.00 Created - end of month printed listing of
005100*                       meter register totals off the punched
005200*                       tape log, Utilities Division's first
005300*                       usage report.
005400* 18/02/98 vbc -    .01 Rewritten end to end for the radio-
005500*                       collector feed - tape log retired,
005600*                       reads READINGS/METER direct and builds
005700*                       interval points and buckets instead of
005800*                       simple end-of-month totals.
005900* 03/06/98 vbc -    .02 Bucket-power now divides by the FULL bucket
006000*                       width, not just the covered part - matches
006100*                       Accounts' spreadsheet figure for a part-empty
006200*                       hour bucket.
006300* 02/03/99 vbc -    .03 Y2K - date range now built off a 4 digit ccyy
006400*                       from CURRENT-DATE, was truncating to yy.
006500* 23/11/99 vbc -    .04 WS-Bucket-Kw rounded to 4 decimals internally,
006600*                       was truncating and drifting over a long run.
006700* 14/07/03 js  -    .05 Mtr-Prm-Resolution-Mins now read from MUPARAM
006800*                       instead of the literal 60 (request #1098).
006900* 09/05/04 js  -    .06 Point/bucket working records widened per
007000*                       finding #1152 - interval validity and raw/
007100*                       bucketed state are now stamped onto every
007200*                       point (Pnt-Valid-Flag/Pnt-Raw-Used-Flag)
007300*                       instead of living only as local WS
007400*                       switches, and the bucket record carries a
007500*                       running point count and end-stamp.
007600* 28/05/04 js  -    .07 Pulled the WS-Date-Formats UK/USA/Intl
007700*                       date-swap block - py000's date-entry
007800*                       apparatus, never called from here
007900*                       (finding #1161).  Added a UPSI-0/MU-
008000*                       Debug-On trace (zz070-Debug-Trace) so
008100*                       the switch does something at last.
008200*
008300*
008400*************************************************************************
008500*
008600* Copyright Notice.
008700* ****************
008800*
008900* This notice supersedes all prior copyright notices & was updated
009000* 2024-04-16.
009100*
009200* These files and programs are part of the Applewood Computers
009300* Accounting System and is Copyright (c) Vincent B Coen 1976-2026
009400* and later.
009500*
009600* This program is now free software; you can redistribute it and/or
009700* modify it under the terms of the GNU General Public License as
009800* published by the Free Software Foundation; version 3 and later
009900* as revised for PERSONAL USAGE ONLY and that includes for use
010000* within a business but EXCLUDES repackaging or for Resale, Rental
010100* or Hire in ANY way.
010200*
010300* ACAS is distributed in the hope that it will be useful, but
010400* WITHOUT ANY WARRANTY; without even the implied warranty of
010500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the GNU
010600* General Public License for more details.
010700*
010800*************************************************************************
010900*
011000 environment             division.
011100*===============================
011200*
011300 configuration           section.
011400*
011500 special-names.
011600     C01 is TOP-OF-FORM
011700     class  MU-Numeric-Class is "0" thru "9"
011800     UPSI-0 on status is MU-Debug-On
011900            off status is MU-Debug-Off.
012000*
012100 input-output             section.
012200 file-control.
012300*
012400 copy "selmtrprm.cob".
012500 copy "selmtrmas.cob".
012600 copy "selmtrrdg.cob".
012700*
012800     select  MU-Report-File
012900             assign to           "USAGE-RPT"
013000             organization        line sequential
013100             file status         MU-Rpt-Status.
013200*
013300 data                    division.
013400*===============================
013500*
013600 file section.
013700*
013800 copy "fdmtrprm.cob".
013900 copy "fdmtrmas.cob".
014000 copy "fdmtrrdg.cob".
014100*
014200 fd  MU-Report-File.
014300 01  MU-Report-Line.
014400     03  MU-Report-Text       pic x(78).
014500     03  filler               pic x(2).
014600*
014700 working-storage         section.
014800*-----------------------
014900*
015000 77  Prog-Name               pic x(17) value "MU100 (1.0.07)".
015100*
015200 copy "wsmtrpnt.cob".
015300*
015400 01  WS-Data.
015500     03  WS-Reply             pic x.
015600     03  MU-Prm-Status        pic xx.
015700     03  MU-Mtr-Status        pic xx.
015800     03  MU-Rdg-Status        pic xx.
015900     03  MU-Rpt-Status        pic xx.
016000     03  WS-Meter-Eof         pic x     value "N".
016100     03  WS-Reading-Eof       pic x     value "N".
016200     03  WS-First-Point       pic x     value "Y".
016300     03  WS-First-Bucket      pic x     value "Y".
016400     03  MU-Prm-RRN           pic 9     comp  value 1.
016500     03  filler               pic x(3).
016600*
016700*
016800* 28/05/04 js - Replaces the old payroll-style UK/USA/Intl date-
016900*               swap block (WS-Date-Formats/zz070-Convert-Date)
017000*               that came across from py000 date entry and was
017100*               never wired to anything in this program.  The
017200*               REDEFINES below split the three timestamps this
017300*               program already carries so the new UPSI-0/MU-
017400*               Debug-On trace (zz070-Debug-Trace) has something
017500*               readable to show (finding #1161).
017600*
017700 01  WS-Range.
017800     03  WS-Now-Ts            pic x(19).
017900     03  WS-Now-Ts-View redefines WS-Now-Ts.
018000         05  WS-Now-Date-Part pic x(10).
018100         05  filler           pic x.
018200         05  WS-Now-Time-Part pic x(8).
018300     03  WS-Now-Secs          pic s9(18) comp-3.
018400     03  WS-Start-Secs        pic s9(18) comp-3.
018500     03  WS-Days-Back-Secs    pic s9(18) comp-3.
018600     03  filler               pic x(4).
018700*
018800 01  WS-Raw-Now.
018900     03  WS-Raw-Now-Date.
019000         05  WS-Raw-Now-CCYY  pic 9(4).
019100         05  WS-Raw-Now-MM    pic 99.
019200         05  WS-Raw-Now-DD    pic 99.
019300     03  WS-Raw-Now-Time.
019400         05  WS-Raw-Now-HH    pic 99.
019500         05  WS-Raw-Now-MI    pic 99.
019600         05  WS-Raw-Now-SS    pic 99.
019700         05  filler           pic x(2).
019800     03  filler               pic x(9).
019900*
020000 01  WS-Work.
020100     03  WS-Prior-Secs        pic s9(18) comp-3.
020200     03  WS-Cur-Secs          pic s9(18) comp-3.
020300     03  WS-Delta-Secs        pic s9(18) comp-3.
020400     03  WS-Interval-Hours    pic s9(5)v9(4) comp-3.
020500     03  WS-Delta-Kwh         pic s9(7)v99   comp-3.
020600     03  WS-Bucket-Mins       pic 9(5)  comp.
020700     03  WS-Bucket-Hours      pic s9(5)v9(4) comp-3.
020800     03  WS-Floor-Minute      pic 9(4)  comp.
020900     03  WS-Floor-Quotient    pic 9(4)  comp.
021000     03  WS-Floor-Remainder   pic 9(4)  comp.
021100     03  WS-Raw-Mode          pic x     value "N".
021200     03  WS-Total-Kwh         pic s9(7)v99   comp-3  value zero.
021300     03  WS-Meter-Printed     pic x     value "N".
021400     03  filler               pic x(2).
021500*
021600 01  WS-Prior-Reading.
021700     03  WS-Prior-Ts          pic x(19).
021800     03  WS-Prior-Ts-View redefines WS-Prior-Ts.
021900         05  WS-Prior-Date-Part pic x(10).
022000         05  filler             pic x.
022100         05  WS-Prior-Time-Part pic x(8).
022200     03  WS-Prior-Kwh         pic s9(7)v99 comp-3.
022300     03  filler               pic x(2).
022400*
022500 01  WS-Bucket-Carry.
022600     03  WS-Cur-Bucket-Ts     pic x(19).
022700     03  WS-Cur-Bucket-Ts-View redefines WS-Cur-Bucket-Ts.
022800         05  WS-Bucket-Date-Part pic x(10).
022900         05  filler              pic x.
023000         05  WS-Bucket-Time-Part pic x(8).
023100     03  filler               pic x(1).
023200*
023300 01  Heading-Line.
023400     03  filler               pic x(6)  value "METER ".
023500     03  HL-Meter-Id          pic x(10).
023600     03  filler               pic x(62).
023700*
023800 01  Column-Line               pic x(78) value
023900     "BUCKET-START             KWH            KW".
024000*
024100 01  Detail-Line.
024200     03  DL-Bucket-Ts         pic x(19).
024300     03  filler               pic x(4).
024400     03  DL-Kwh               pic zz,zz9.9999.
024500     03  filler               pic x(3).
024600     03  DL-Kw                pic zz,zz9.9999.
024700     03  filler               pic x(39).
024800*
024900 01  Footer-Line.
025000     03  filler               pic x(18) value
025100         "  TOTAL KWH FOR ".
025200     03  FL-Meter-Id          pic x(10).
025300     03  filler               pic x(4) value " : ".
025400     03  FL-Total-Kwh         pic zz,zz9.99.
025500     03  filler               pic x(35).
025600*
025700 01  Error-Messages.
025800     03  MU101                pic x(40) value
025900         "MU101 Param file does not exist - RC =".
026000     03  MU102                pic x(40) value
026100         "MU102 Meter file open error  - RC =   ".
026200     03  MU103                pic x(40) value
026300         "MU103 Reading file open error - RC =  ".
026400     03  filler               pic x(8).
026500*
026600 01  Error-Code               pic 999.
026700*
026800 linkage                 section.
026900************************
027000*
027100 copy "wsmucall.cob".
027200*
027300 procedure  division using WS-Calling-Data.
027400*===========================================
027500*
027600 aa000-Main                  section.
027700***********************************
027800*
027900     move     zero  to  WS-Term-Code.
028000     perform  aa010-Open-Files    thru aa010-Exit.
028100     if       WS-Term-Code not = zero
028200              go to aa000-Exit.
028300*
028400     perform  aa020-Compute-Range thru aa020-Exit.
028500*
028600     move     low-values to MU-Meter-Record.
028700     start    MU-Meter-File key is greater than Mtr-Id
028800              invalid key
028900              move "Y" to WS-Meter-Eof.
029000     perform  bb010-Read-Next-Meter thru bb010-Exit
029100              until WS-Meter-Eof = "Y".
029200*
029300     close    MU-Meter-File
029400              MU-Reading-File
029500              MU-Report-File
029600              MU-Param-File.
029700*
029800     display  "MU100 Usage Report complete.".
029900*
030000 aa000-Exit.  exit section.
030100*
030200 aa010-Open-Files             section.
030300***********************************
030400*
030500     open     input MU-Param-File.
030600     read     MU-Param-File
030700              invalid key
030800              move  600  to Mtr-Prm-Gauge-Window-Secs
030900              move  30   to Mtr-Prm-Anomaly-Window-Mins
031000              move  50.00 to Mtr-Prm-Anomaly-Kwh-Limit
031100              move  90   to Mtr-Prm-Report-Days-Back
031200              move  20   to Mtr-Prm-Top-N
031300              move  60   to Mtr-Prm-Resolution-Mins
031400              move  "rtlamr" to Mtr-Prm-Source-Tag
031500     end-read.
031600     close    MU-Param-File.
031700*
031800     open     input MU-Meter-File.
031900     if       MU-Mtr-Status not = "00"
032000              display MU102 MU-Mtr-Status
032100              move     8 to WS-Term-Code
032200              go to    aa010-Exit.
032300*
032400     open     input MU-Reading-File.
032500     if       MU-Rdg-Status not = "00"
032600              display MU103 MU-Rdg-Status
032700              move     8 to WS-Term-Code
032800              go to    aa010-Exit.
032900*
033000     open     output MU-Report-File.
033100*
033200 aa010-Exit.  exit section.
033300*
033400 aa020-Compute-Range          section.
033500***********************************
033600*
033700* Builds a now-as-of-ccyy-mm-ddThh:mm:ss stamp off CURRENT-DATE, asks
033800* maps04 for its elapsed seconds, then subtracts Report-Days-Back
033900* days' worth of seconds to get the range start - no reverse date
034000* routine is needed since every comparison below works in seconds.
034100*
034200     move     current-date (1:8)  to WS-Raw-Now-Date.
034300     move     current-date (9:6)  to WS-Raw-Now-Time.
034400*
034500     move     WS-Raw-Now-CCYY to WS-Now-Ts (1:4).
034600     move     "-"             to WS-Now-Ts (5:1).
034700     move     WS-Raw-Now-MM   to WS-Now-Ts (6:2).
034800     move     "-"             to WS-Now-Ts (8:1).
034900     move     WS-Raw-Now-DD   to WS-Now-Ts (9:2).
035000     move     "T"             to WS-Now-Ts (11:1).
035100     move     WS-Raw-Now-HH   to WS-Now-Ts (12:2).
035200     move     ":"             to WS-Now-Ts (14:1).
035300     move     WS-Raw-Now-MI   to WS-Now-Ts (15:2).
035400     move     ":"             to WS-Now-Ts (17:1).
035500     move     WS-Raw-Now-SS   to WS-Now-Ts (18:2).
035600*
035700     call     "maps04" using WS-Now-Ts WS-Now-Secs.
035800*
035900     compute  WS-Days-Back-Secs = Mtr-Prm-Report-Days-Back * 86400.
036000     compute  WS-Start-Secs = WS-Now-Secs - WS-Days-Back-Secs.
036100*
036200 aa020-Exit.  exit section.
036300*
036400 bb010-Read-Next-Meter        section.
036500***********************************
036600*
036700     read     MU-Meter-File next record
036800              at end
036900              move  "Y" to WS-Meter-Eof
037000              go to bb010-Exit.
037100*
037200     move     "Y" to WS-First-Point.
037300     move     "Y" to WS-First-Bucket.
037400     move     "N" to WS-Meter-Printed.
037500     move     zero to WS-Total-Kwh.
037600     move     "N" to WS-Reading-Eof.
037700*
037800     move     Mtr-Id to HL-Meter-Id.
037900     move     Heading-Line to MU-Report-Line.
038000     write    MU-Report-Line.
038100     move     Column-Line to MU-Report-Line.
038200     write    MU-Report-Line.
038300*
038400     move     Mtr-Id to Rdg-Meter-Id.
038500     move     low-values to Rdg-Read-Ts Rdg-Cum-Raw.
038600     start    MU-Reading-File key is greater than Rdg-Key
038700              invalid key
038800              move "Y" to WS-Reading-Eof.
038900*
039000     perform  cc010-Read-Next-Reading thru cc010-Exit
039100              until WS-Reading-Eof = "Y".
039200*
039300     if       WS-Meter-Printed = "Y"
039400              perform dd050-Flush-Bucket thru dd050-Exit
039500     end-if.
039600*
039700     move     Mtr-Id to FL-Meter-Id.
039800     move     WS-Total-Kwh to FL-Total-Kwh.
039900     move     Footer-Line to MU-Report-Line.
040000     write    MU-Report-Line.
040100*
040200 bb010-Exit.  exit section.
040300*
040400 cc010-Read-Next-Reading      section.
040500***********************************
040600*
040700     read     MU-Reading-File next record
040800              at end
040900              move  "Y" to WS-Reading-Eof
041000              go to cc010-Exit.
041100*
041200     if       Rdg-Meter-Id not = Mtr-Id
041300              move  "Y" to WS-Reading-Eof
041400              go to cc010-Exit.
041500*
041600     perform  dd010-Test-In-Range thru dd010-Exit.
041700*
041800 cc010-Exit.  exit section.
041900*
042000 dd010-Test-In-Range          section.
042100***********************************
042200*
042300     call     "maps04" using Rdg-Read-Ts WS-Cur-Secs.
042400     if       WS-Cur-Secs < WS-Start-Secs or
042500              WS-Cur-Secs > WS-Now-Secs
042600              go to dd010-Exit.
042700*
042800     if       WS-First-Point = "N"
042900              perform dd020-Build-Interval thru dd020-Exit.
043000*
043100     move     "N" to WS-First-Point.
043200     move     Rdg-Read-Ts  to WS-Prior-Ts.
043300     move     Rdg-Cum-Kwh  to WS-Prior-Kwh.
043400     move     WS-Cur-Secs  to WS-Prior-Secs.
043500*
043600 dd010-Exit.  exit section.
043700*
043800 dd020-Build-Interval         section.
043900***********************************
044000*
044100* Interval validity rule: duration strictly positive and the energy
044200* delta not negative (a negative delta means the register rolled
044300* over or the meter was swapped, so the pair is dropped).
044400*
044500     compute  WS-Delta-Secs = WS-Cur-Secs - WS-Prior-Secs.
044600     if       WS-Delta-Secs not > zero
044700              move "N" to Pnt-Valid-Flag
044800              go to dd020-Exit.
044900*
045000     compute  WS-Delta-Kwh = Rdg-Cum-Kwh - WS-Prior-Kwh.
045100     if       WS-Delta-Kwh < zero
045200              move "N" to Pnt-Valid-Flag
045300              go to dd020-Exit.
045400*
045500     compute  WS-Interval-Hours rounded =
045600              WS-Delta-Secs / 3600.
045700*
045800     move     Mtr-Id       to Pnt-Meter-Id.
045900     move     WS-Prior-Ts  to Pnt-Prior-Ts.
046000     move     WS-Delta-Secs to Pnt-Duration-Secs.
046100     move     Rdg-Read-Ts  to Pnt-Point-Ts.
046200     move     WS-Delta-Kwh to Pnt-Delta-Kwh.
046300     compute  Pnt-Avg-Kw rounded = WS-Delta-Kwh / WS-Interval-Hours.
046400     move     "Y" to Pnt-Valid-Flag.
046500*
046600     perform  dd030-Floor-Bucket       thru dd030-Exit.
046700     perform  dd040-Accumulate-Bucket  thru dd040-Exit.
046800     add      WS-Delta-Kwh to WS-Total-Kwh.
046900*
047000 dd020-Exit.  exit section.
047100*
047200 dd030-Floor-Bucket           section.
047300***********************************
047400*
047500* Bucket flooring rule: only minute/second are floored, to the
047600* nearest multiple of the resolution minutes (0 means raw - each
047700* point is its own bucket, passed through unchanged).
047800*
047900     move     Pnt-Point-Ts to Bkt-Start-Ts.
048000     move     Mtr-Prm-Resolution-Mins to WS-Bucket-Mins.
048100*
048200     if       WS-Bucket-Mins = zero
048300              move  "Y" to WS-Raw-Mode
048400              move  "Y" to Pnt-Raw-Used-Flag
048500              go to dd030-Exit.
048600*
048700     move     "N" to WS-Raw-Mode.
048800     move     "N" to Pnt-Raw-Used-Flag.
048900     move     Pnt-Point-Ts (15:2) to WS-Floor-Minute.
049000     divide   WS-Floor-Minute by WS-Bucket-Mins
049100              giving   WS-Floor-Quotient
049200              remainder WS-Floor-Remainder.
049300     subtract WS-Floor-Remainder from WS-Floor-Minute.
049400     move     WS-Floor-Minute to Bkt-Start-Ts (15:2).
049500     move     "00"            to Bkt-Start-Ts (18:2).
049600*
049700 dd030-Exit.  exit section.
049800*
049900 dd040-Accumulate-Bucket      section.
050000***********************************
050100*
050200     if       WS-First-Bucket = "Y"
050300              move "N" to WS-First-Bucket
050400              move Bkt-Start-Ts to WS-Cur-Bucket-Ts
050500              move zero to Bkt-Kwh
050600              move zero to Bkt-Point-Count
050700              go to dd040-Continue.
050800*
050900     if       Bkt-Start-Ts not = WS-Cur-Bucket-Ts
051000              perform dd050-Flush-Bucket thru dd050-Exit
051100              move    Bkt-Start-Ts to WS-Cur-Bucket-Ts
051200              move    zero to Bkt-Point-Count
051300              move    zero to Bkt-Kwh.
051400*
051500 dd040-Continue.
051600     add      Pnt-Delta-Kwh to Bkt-Kwh.
051700     add      1 to Bkt-Point-Count.
051800     move     Pnt-Raw-Used-Flag to Bkt-Raw-Mode-Flag.
051900     if       WS-Raw-Mode = "Y"
052000              move Pnt-Avg-Kw to Bkt-Kw.
052100     move     "Y" to WS-Meter-Printed.
052200*
052300 dd040-Exit.  exit section.
052400*
052500 dd050-Flush-Bucket           section.
052600***********************************
052700*
052800* Bucket power rule: divide by the FULL bucket width, not just the
052900* part of it that is covered by member points.
053000*
053100     if       WS-Meter-Printed = "N"
053200              go to dd050-Exit.
053300*
053400* Known limitation: a bucket that crosses the top of the hour
053500* prints an End-Ts minute past 59 rather than rolling the hour
053600* over - acceptable for now since no resolution over 60 minutes
053700* is in use (request #1098 note); flag for a fix if that changes.
053800*
053900     if       WS-Raw-Mode = "Y"
054000              move  WS-Cur-Bucket-Ts to Bkt-End-Ts
054100     else
054200              move  WS-Cur-Bucket-Ts to Bkt-End-Ts
054300              move  Bkt-Start-Ts (15:2) to WS-Floor-Minute
054400              add   WS-Bucket-Mins to WS-Floor-Minute
054500              move  WS-Floor-Minute to Bkt-End-Ts (15:2)
054600     end-if.
054700*
054800     if       WS-Raw-Mode not = "Y"
054900              compute  WS-Bucket-Hours = WS-Bucket-Mins / 60
055000              compute  Bkt-Kw rounded = Bkt-Kwh / WS-Bucket-Hours
055100     end-if.
055200*
055300     move     WS-Cur-Bucket-Ts to DL-Bucket-Ts.
055400     move     Bkt-Kwh          to DL-Kwh.
055500     move     Bkt-Kw           to DL-Kw.
055600     move     Detail-Line      to MU-Report-Line.
055700     write    MU-Report-Line.
055800     if       MU-Debug-On
055900              perform zz070-Debug-Trace thru zz070-Exit.
056000*
056100 dd050-Exit.  exit section.
056200*
056300 zz070-Debug-Trace            section.
056400***********************************
056500*
056600* 28/05/04 js - UPSI-0/MU-Debug-On trace, one line per bucket
056700*               flushed - shows the run's now-stamp, the prior
056800*               reading's stamp and the bucket just written, all
056900*               split to date/time off the REDEFINES above
057000*               (finding #1161).
057100*
057200     display  "MU100 TRACE now=" WS-Now-Date-Part "T"
057300              WS-Now-Time-Part
057400              " prior=" WS-Prior-Date-Part "T" WS-Prior-Time-Part
057500              " bkt="   WS-Bucket-Date-Part "T" WS-Bucket-Time-Part.
057600*
057700 zz070-Exit.  exit section.
057800*
