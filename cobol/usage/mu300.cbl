000100******************************************************************
000200*                                                                *
000300*                 Meter Usage          CSV Export                *
000400*        Selected meters / date range -> flat CSV extract        *
000500*                                                                *
000600******************************************************************
000700*
000800 identification          division.
000900*===============================
001000*
001100     program-id.         mu300.
001200*
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 06/05/1984.
001400*                        For Applewood Computers, Utilities Div.
001500*
001600*    Installation.       Applewood Computers Accounting System.
001700*
001800*    Date-Written.       06/05/1984.
001900*
002000*    Date-Compiled.
002100*
002200*    Security.           Copyright (C) 1998-2026 & later,
002300*                        Vincent Bryan Coen.
002400*                        Distributed under the GNU General Public
002500*                        License. See the file COPYING for details.
002600*
002700*    Remarks.            Meter Usage, CSV Export.
002800*                        Driven off a small selection card file -
002900*                        one meter id per card, with an optional
003000*                        start/end stamp pair - and writes the
003100*                        readings for each selected meter, in range,
003200*                        to a plain CSV the billing section can pull
003300*                        into a spreadsheet.
003400*
003500*    Version.            See Prog-Name & date-comped in ws.
003600*
003700*    Called modules.     maps04. (elapsed-seconds, for range testing)
003800*
003900*    Files used :
004000*                        MUPARAM.    Run parameters.
004100*                        METER.      Meter Master.
004200*                        READINGS.   Reading Master.
004300*                        EXPORT-SEL. Selection cards (line sequential).
004400*                        EXPORT-CSV. CSV extract (line sequential).
004500*
004600*    Error messages used.
004700* Program specific:
004800*                        MU301 - MU304.
004900*
005000* Changes:
005100* 06/05/84 vbc - 1.0.00 Created - one-off punched card run that
005200*                       pulled a single meter's tape log entries
005300*                       for billing whenever they asked, rebuilt
005400*                       from the source deck each time.
005500* 12/09/98 vbc -    .01 Rewritten end to end as a proper batch
005600*                       program - selection-card file replaces the
005700*                       one-off card deck, reads READINGS/METER
005800*                       direct instead of the retired tape log, and
005900*                       billing no longer has to ask us to run it.
006000* 02/03/99 vbc -    .02 Y2K - default range built off a 4 digit ccyy,
006100*                       was truncating to yy.
006200* 14/07/03 js  -    .03 Unknown meter on a selection card now skipped
006300*                       with a warning instead of aborting the whole
006400*                       run (request #1140 - billing's card decks are
006500*
006600* 28/05/04 js  -    .04 Dropped the dead WS-Date-Formats UK/USA/
006700*                       Intl swap block, never wired to anything
006800*                       in this program.  Added genuine date/time
006900*                       REDEFINES on the now-stamp and the card's
007000*                       start/end stamps and a zz070-Debug-Trace
007100*                       paragraph under UPSI-0/MU-Debug-On that
007200*                       exercises them (audit finding #1161).
007300*
007400*
007500*
007600*************************************************************************
007700*
007800* Copyright Notice.
007900* ****************
008000*
008100* This notice supersedes all prior copyright notices & was updated
008200* 2024-04-16.
008300*
008400* These files and programs are part of the Applewood Computers
008500* Accounting System and is Copyright (c) Vincent B Coen 1976-2026
008600* and later.
008700*
008800* This program is now free software; you can redistribute it and/or
008900* modify it under the terms of the GNU General Public License as
009000* published by the Free Software Foundation; version 3 and later
009100* as revised for PERSONAL USAGE ONLY and that includes for use
009200* within a business but EXCLUDES repackaging or for Resale, Rental
009300* or Hire in ANY way.
009400*
009500* ACAS is distributed in the hope that it will be useful, but
009600* WITHOUT ANY WARRANTY; without even the implied warranty of
009700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the GNU
009800* General Public License for more details.
009900*
010000*************************************************************************
010100*
010200 environment             division.
010300*===============================
010400*
010500 configuration           section.
010600*
010700 special-names.
010800     C01 is TOP-OF-FORM
010900     class  MU-Numeric-Class is "0" thru "9"
011000     UPSI-0 on status is MU-Debug-On
011100            off status is MU-Debug-Off.
011200*
011300 input-output             section.
011400 file-control.
011500*
011600 copy "selmtrprm.cob".
011700 copy "selmtrmas.cob".
011800 copy "selmtrrdg.cob".
011900*
012000     select  MU-Select-File
012100             assign to           "EXPORT-SEL"
012200             organization        line sequential
012300             file status         MU-Sel-Status.
012400*
012500     select  MU-Export-File
012600             assign to           "EXPORT-CSV"
012700             organization        line sequential
012800             file status         MU-Exp-Status.
012900*
013000 data                    division.
013100*===============================
013200*
013300 file section.
013400*
013500 copy "fdmtrprm.cob".
013600 copy "fdmtrmas.cob".
013700 copy "fdmtrrdg.cob".
013800*
013900 fd  MU-Select-File.
014000 01  MU-Select-Record.
014100     03  Sel-Meter-Id         pic x(10).
014200     03  Sel-Start-Ts         pic x(19).
014300     03  Sel-End-Ts           pic x(19).
014400     03  filler               pic x(10).
014500*
014600 fd  MU-Export-File.
014700 01  MU-Export-Line           pic x(58).
014800*
014900 working-storage         section.
015000*-----------------------
015100*
015200 77  Prog-Name               pic x(17) value "MU300 (1.0.04)".
015300*
015400 01  WS-Data.
015500     03  WS-Reply             pic x.
015600     03  MU-Prm-Status        pic xx.
015700     03  MU-Mtr-Status        pic xx.
015800     03  MU-Rdg-Status        pic xx.
015900     03  MU-Sel-Status        pic xx.
016000     03  MU-Exp-Status        pic xx.
016100     03  WS-Select-Eof        pic x     value "N".
016200     03  WS-Reading-Eof       pic x     value "N".
016300     03  MU-Prm-RRN           pic 9     comp  value 1.
016400     03  filler               pic x(2).
016500*
016600*
016700* 28/05/04 js - Replaces the old payroll-style UK/USA/Intl date-
016800*               swap block (WS-Date-Formats), never wired to
016900*               anything in this program, with genuine REDEFINES
017000*               on the now-stamp and the working copies of the
017100*               selection card's start/end stamps below, shown
017200*               by zz070-Debug-Trace under UPSI-0/MU-Debug-On
017300*               (finding #1161).
017400*
017500*
017600 01  WS-Range.
017700     03  WS-Now-Ts            pic x(19).
017800     03  WS-Now-Ts-View  redefines WS-Now-Ts.
017900         05  WS-Now-Date-Part    pic x(10).
018000         05  filler              pic x.
018100         05  WS-Now-Time-Part    pic x(8).
018200     03  WS-Now-Secs          pic s9(18) comp-3.
018300     03  WS-Def-Start-Secs    pic s9(18) comp-3.
018400     03  WS-Days-Back-Secs    pic s9(18) comp-3.
018500     03  WS-Start-Secs        pic s9(18) comp-3.
018600     03  WS-End-Secs          pic s9(18) comp-3.
018700     03  WS-Cur-Secs           pic s9(18) comp-3.
018800     03  filler               pic x(4).
018900*
019000 01  WS-Sel-Trace.
019100     03  WS-Sel-Start-Ts      pic x(19).
019200     03  WS-Sel-Start-Ts-View redefines WS-Sel-Start-Ts.
019300         05  WS-Sel-Start-Date-Part pic x(10).
019400         05  filler                 pic x.
019500         05  WS-Sel-Start-Time-Part pic x(8).
019600     03  WS-Sel-End-Ts        pic x(19).
019700     03  WS-Sel-End-Ts-View   redefines WS-Sel-End-Ts.
019800         05  WS-Sel-End-Date-Part   pic x(10).
019900         05  filler                 pic x.
020000         05  WS-Sel-End-Time-Part   pic x(8).
020100*
020200 01  WS-Raw-Now.
020300     03  WS-Raw-Now-Date.
020400         05  WS-Raw-Now-CCYY  pic 9(4).
020500         05  WS-Raw-Now-MM    pic 99.
020600         05  WS-Raw-Now-DD    pic 99.
020700     03  WS-Raw-Now-Time.
020800         05  WS-Raw-Now-HH    pic 99.
020900         05  WS-Raw-Now-MI    pic 99.
021000         05  WS-Raw-Now-SS    pic 99.
021100         05  filler           pic x(2).
021200     03  filler               pic x(9).
021300*
021400 01  WS-Counts.
021500     03  WS-Export-Count      pic 9(7)  comp  value zero.
021600     03  WS-Skip-Count        pic 9(5)  comp  value zero.
021700     03  filler               pic x(3).
021800*
021900 01  Header-Line              pic x(58) value
022000     "meter_id,timestamp,cumulative_raw".
022100*
022200 01  Detail-Line.
022300     03  DTL-Meter-Id         pic x(10).
022400     03  DTL-Comma-1          pic x     value ",".
022500     03  DTL-Ts               pic x(19).
022600     03  DTL-Comma-2          pic x     value ",".
022700     03  DTL-Raw              pic 9(9).
022800     03  filler               pic x(18).
022900*
023000 01  Error-Messages.
023100     03  MU301                pic x(40) value
023200         "MU301 Param file does not exist - RC =".
023300     03  MU302                pic x(40) value
023400         "MU302 Meter file open error  - RC =   ".
023500     03  MU303                pic x(40) value
023600         "MU303 Reading file open error - RC =  ".
023700     03  MU304                pic x(40) value
023800         "MU304 Selection card - meter not found".
023900     03  filler               pic x(8).
024000*
024100 01  Error-Code               pic 999.
024200*
024300 linkage                 section.
024400************************
024500*
024600 copy "wsmucall.cob".
024700*
024800 procedure  division using WS-Calling-Data.
024900*===========================================
025000*
025100 aa000-Main                  section.
025200***********************************
025300*
025400     move     zero  to  WS-Term-Code.
025500     perform  aa010-Open-Files    thru aa010-Exit.
025600     if       WS-Term-Code not = zero
025700              go to aa000-Exit.
025800*
025900     perform  aa020-Compute-Default thru aa020-Exit.
026000*
026100     move     Header-Line to MU-Export-Line.
026200     write    MU-Export-Line.
026300*
026400     perform  bb010-Read-Next-Select thru bb010-Exit
026500              until WS-Select-Eof = "Y".
026600*
026700     close    MU-Meter-File
026800              MU-Reading-File
026900              MU-Select-File
027000              MU-Export-File
027100              MU-Param-File.
027200*
027300     display  "MU300 CSV Export complete - "
027400              WS-Export-Count " lines, " WS-Skip-Count " skipped.".
027500*
027600 aa000-Exit.  exit section.
027700*
027800 aa010-Open-Files             section.
027900***********************************
028000*
028100     open     input MU-Param-File.
028200     read     MU-Param-File
028300              invalid key
028400              move  600  to Mtr-Prm-Gauge-Window-Secs
028500              move  30   to Mtr-Prm-Anomaly-Window-Mins
028600              move  50.00 to Mtr-Prm-Anomaly-Kwh-Limit
028700              move  90   to Mtr-Prm-Report-Days-Back
028800              move  20   to Mtr-Prm-Top-N
028900              move  60   to Mtr-Prm-Resolution-Mins
029000              move  "rtlamr" to Mtr-Prm-Source-Tag
029100     end-read.
029200     close    MU-Param-File.
029300*
029400     open     input MU-Meter-File.
029500     if       MU-Mtr-Status not = "00"
029600              display MU302 MU-Mtr-Status
029700              move     8 to WS-Term-Code
029800              go to    aa010-Exit.
029900*
030000     open     input MU-Reading-File.
030100     if       MU-Rdg-Status not = "00"
030200              display MU303 MU-Rdg-Status
030300              move     8 to WS-Term-Code
030400              go to    aa010-Exit.
030500*
030600     open     input MU-Select-File.
030700     open     output MU-Export-File.
030800*
030900 aa010-Exit.  exit section.
031000*
031100 aa020-Compute-Default        section.
031200***********************************
031300*
031400* Same now-off-CURRENT-DATE / subtract Report-Days-Back idiom as
031500* mu100's range builder - every selection card that leaves its
031600* start/end stamps blank falls back to this window.
031700*
031800     move     current-date (1:8)  to WS-Raw-Now-Date.
031900     move     current-date (9:6)  to WS-Raw-Now-Time.
032000*
032100     move     WS-Raw-Now-CCYY to WS-Now-Ts (1:4).
032200     move     "-"             to WS-Now-Ts (5:1).
032300     move     WS-Raw-Now-MM   to WS-Now-Ts (6:2).
032400     move     "-"             to WS-Now-Ts (8:1).
032500     move     WS-Raw-Now-DD   to WS-Now-Ts (9:2).
032600     move     "T"             to WS-Now-Ts (11:1).
032700     move     WS-Raw-Now-HH   to WS-Now-Ts (12:2).
032800     move     ":"             to WS-Now-Ts (14:1).
032900     move     WS-Raw-Now-MI   to WS-Now-Ts (15:2).
033000     move     ":"             to WS-Now-Ts (17:1).
033100     move     WS-Raw-Now-SS   to WS-Now-Ts (18:2).
033200*
033300     call     "maps04" using WS-Now-Ts WS-Now-Secs.
033400*
033500     compute  WS-Days-Back-Secs = Mtr-Prm-Report-Days-Back * 86400.
033600     compute  WS-Def-Start-Secs = WS-Now-Secs - WS-Days-Back-Secs.
033700*
033800 aa020-Exit.  exit section.
033900*
034000 bb010-Read-Next-Select       section.
034100***********************************
034200*
034300     read     MU-Select-File
034400              at end
034500              move  "Y" to WS-Select-Eof
034600              go to bb010-Exit.
034700*
034800     move     Sel-Meter-Id to Mtr-Id.
034900     read     MU-Meter-File
035000              invalid key
035100              display MU304 Sel-Meter-Id
035200              add     1 to WS-Skip-Count
035300              go to   bb010-Exit.
035400*
035500     if       Sel-Start-Ts = spaces
035600              move WS-Def-Start-Secs to WS-Start-Secs
035700     else
035800              call "maps04"  using Sel-Start-Ts WS-Start-Secs
035900     end-if.
036000*
036100     if       Sel-End-Ts = spaces
036200              move WS-Now-Secs to WS-End-Secs
036300     else
036400              call "maps04"  using Sel-End-Ts WS-End-Secs
036500     end-if.
036600*
036700     move     Sel-Start-Ts to WS-Sel-Start-Ts.
036800     move     Sel-End-Ts   to WS-Sel-End-Ts.
036900     if       MU-Debug-On
037000              perform zz070-Debug-Trace thru zz070-Exit.
037100*
037200     move     "N" to WS-Reading-Eof.
037300     move     Sel-Meter-Id to Rdg-Meter-Id.
037400     move     low-values   to Rdg-Read-Ts Rdg-Cum-Raw.
037500     start    MU-Reading-File key is greater than Rdg-Key
037600              invalid key
037700              move "Y" to WS-Reading-Eof.
037800*
037900     perform  cc010-Read-Next-Reading thru cc010-Exit
038000              until WS-Reading-Eof = "Y".
038100*
038200 bb010-Exit.  exit section.
038300*
038400 cc010-Read-Next-Reading      section.
038500***********************************
038600*
038700     read     MU-Reading-File next record
038800              at end
038900              move  "Y" to WS-Reading-Eof
039000              go to cc010-Exit.
039100*
039200     if       Rdg-Meter-Id not = Sel-Meter-Id
039300              move  "Y" to WS-Reading-Eof
039400              go to cc010-Exit.
039500*
039600     call     "maps04" using Rdg-Read-Ts WS-Cur-Secs.
039700     if       WS-Cur-Secs < WS-Start-Secs or
039800              WS-Cur-Secs > WS-End-Secs
039900              go to cc010-Exit.
040000*
040100     move     Rdg-Meter-Id to DTL-Meter-Id.
040200     move     Rdg-Read-Ts  to DTL-Ts.
040300     move     Rdg-Cum-Raw  to DTL-Raw.
040400     move     Detail-Line  to MU-Export-Line.
040500     write    MU-Export-Line.
040600     add      1 to WS-Export-Count.
040700*
040800 cc010-Exit.  exit section.
040900*
041000 zz070-Debug-Trace            section.
041100***********************************
041200*
041300* Finding #1161 - UPSI-0 / MU-Debug-On trace, replacing the dead
041400* zz070-Convert-Date paragraph this slot used to hold.
041500*
041600     display  "MU300 TRACE now=" WS-Now-Date-Part
041700              "T" WS-Now-Time-Part.
041800     display  "MU300 TRACE strt=" WS-Sel-Start-Date-Part
041900              "T" WS-Sel-Start-Time-Part.
042000     display  "MU300 TRACE end=" WS-Sel-End-Date-Part
042100              "T" WS-Sel-End-Time-Part.
042200*
042300 zz070-Exit.  exit section.
042400*
