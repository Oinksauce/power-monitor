000100******************************************************************
000200*                                                                *
000300*                Date / Time Elapsed-Seconds Conversion          *
000400*                                                                *
000500******************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         maps04.
001100*
001200*    Author.             V B Coen FBCS, FIDM, FIDPM.
001300*                        For Applewood Computers, Utilities Div.
001400*
001500*    Installation.       Applewood Computers Accounting System.
001600*
001700*    Date-Written.       31/10/1982.
001800*
001900*    Date-Compiled.
002000*
002100*    Security.           Copyright (C) 1982-2026 & later,
002200*                        Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public
002400*                        License. See the file COPYING for details.
002500*
002600*    Remarks.            Converts a stamped reading timestamp of
002700*                        form ccyy-mm-ddThh:mm:ss into an absolute
002800*                        elapsed-seconds count so calling programs
002900*                        can subtract two calls' results to get the
003000*                        seconds between two readings, without using
003100*                        any compiler date intrinsic.
003200*
003300*    Version.            See Maps04-Vers below.
003400*
003500*    Called modules.     None.
003600*
003700*    Files used :
003800*                        None - calculation only.
003900*
004000*    Error messages used.
004100*                        None - a timestamp that will not parse
004200*                        returns an Abs-Seconds of zero.
004300*
004400* Changes:
004500* 31/10/82 vbc - 1.0.00 Created - dd/mm/ccyy validate & convert to
004600*                       binary, called from py000 date entry.
004700* 12/03/89 vbc -    .01 Added Intl yyyy/mm/dd entry form.
004800* 02/03/99 vbc -    .02 Y2K - four digit year throughout, Test-Date9
004900*                       widened to ccyy, callers updated.
005000* 21/07/09 vbc - 1.10   Migrated to GNU Cobol, reworked around the
005100*                       FUNCTION Test-Date-YYYYMMDD / integer-of-Date
005200*                       / Date-of-integer intrinsics for the O/S build.
005300* 09/11/25 mh  - 2.0.00 Usage Div request #2203 - rebuilt around the
005400*                       radio-collector's ccyy-mm-ddThh:mm:ss stamps.
005500*                       Intrinsics pulled back out again as the usage
005600*                       boxes are still running a pre-2002 compiler at
005700*                       two of the sub-station sites - back to manual
005800*                       calendar arithmetic, same as the 1982 original.
005900* 09/11/25 mh         Result is now elapsed seconds, not a packed
006000*                       date, so INTERVALS/GAUGE in mu100/mu200/mu400
006100*                       can get an hour figure straight off two calls.
006200* 28/05/04 js         Dropped the dead WS-Date-Formats UK/USA/Intl
006300*                       swap block the report programs carry - never
006400*                       wired to anything here either.  A-Timestamp
006500*                       now carries two REDEFINES in the linkage
006600*                       section - one for the format check, one for
006700*                       the ccyy/mm/dd/hh/mi/ss pieces - replacing
006800*                       the old reference-modification into the
006900*                       caller's field a byte range at a time
007000*                       (audit finding #1161).
007100*
007200*
007300*************************************************************************
007400*
007500* Copyright Notice.
007600* ****************
007700*
007800* This notice supersedes all prior copyright notices & was updated
007900* 2024-04-16.
008000*
008100* These files and programs are part of the Applewood Computers
008200* Accounting System and is Copyright (c) Vincent B Coen 1976-2026
008300* and later.
008400*
008500* This program is now free software; you can redistribute it and/or
008600* modify it under the terms of the GNU General Public License as
008700* published by the Free Software Foundation; version 3 and later
008800* as revised for PERSONAL USAGE ONLY and that includes for use
008900* within a business but EXCLUDES repackaging or for Resale, Rental
009000* or Hire in ANY way.
009100*
009200* ACAS is distributed in the hope that it will be useful, but
009300* WITHOUT ANY WARRANTY; without even the implied warranty of
009400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE. See the GNU
009500* General Public License for more details.
009600*
009700*************************************************************************
009800*
009900 environment             division.
010000*===============================
010100*
010200 configuration           section.
010300*
010400 special-names.
010500     C01 is TOP-OF-FORM
010600     class  MU-Numeric-Class is "0" thru "9".
010700*
010800 data                    division.
010900*===============================
011000*
011100 working-storage         section.
011200*-----------------------
011300*
011400 77  Maps04-Vers             pic x(17) value "MAPS04 (2.0.01)".
011500*
011600* Cumulative days before each month in a non-leap year, built the
011700* old way - a string of fillers then redefined as a table, since
011800* OCCURS ... VALUE is not available on every site's compiler.
011900*
012000 01  WS-Cum-Days-Values.
012100     03  filler               pic 9(3) value 0.
012200     03  filler               pic 9(3) value 31.
012300     03  filler               pic 9(3) value 59.
012400     03  filler               pic 9(3) value 90.
012500     03  filler               pic 9(3) value 120.
012600     03  filler               pic 9(3) value 151.
012700     03  filler               pic 9(3) value 181.
012800     03  filler               pic 9(3) value 212.
012900     03  filler               pic 9(3) value 243.
013000     03  filler               pic 9(3) value 273.
013100     03  filler               pic 9(3) value 304.
013200     03  filler               pic 9(3) value 334.
013300 01  WS-Cum-Days  redefines WS-Cum-Days-Values.
013400     03  WS-Cum-Days-Tab      pic 9(3) occurs 12.
013500*
013600* 28/05/04 js - Dropped the UK/USA/Intl swap block the report
013700*               programs carry - it was never needed here and
013800*               was never wired to anything in this subprogram
013900*               either (audit finding #1161).  The two REDEFINES
014000*               on A-Timestamp in the linkage section below do
014100*               the real work this paragraph needs: one breaks
014200*               out the ccyy/mm/dd/hh/mi/ss pieces so aa000-Main
014300*               no longer has to reference-modify the caller's
014400*               field piece by piece, the other splits date from
014500*               time for the format check.
014600*
014700*
014800 01  WS-Calc.
014900     03  WS-CCYY              pic 9(4)  comp.
015000     03  WS-MM                pic 99    comp.
015100     03  WS-DD                pic 99    comp.
015200     03  WS-HH                pic 99    comp.
015300     03  WS-MI                pic 99    comp.
015400     03  WS-SS                pic 99    comp.
015500     03  WS-Day-Of-Year       pic 9(5)  comp.
015600     03  WS-Leap-R1            pic 99    comp.
015700     03  WS-Leap-R2            pic 99    comp.
015800     03  WS-Leap-R3            pic 99    comp.
015900     03  WS-Leap-Flag          pic x.
016000     03  filler                pic x(4).
016100*
016200 01  WS-Abs-Days              pic 9(9)   comp.
016300*
016400 linkage                 section.
016500************************
016600*
016700 01  Mapa04-WS.
016800     03  A-Timestamp          pic x(19).
016900     03  A-Timestamp-Date-Time redefines A-Timestamp.
017000         05  A-Stamp-Date-Part pic x(10).
017100         05  filler            pic x.
017200         05  A-Stamp-Time-Part pic x(8).
017300     03  A-Timestamp-Parts    redefines A-Timestamp.
017400         05  A-Stamp-CCYY      pic x(4).
017500         05  filler            pic x.
017600         05  A-Stamp-MM        pic xx.
017700         05  filler            pic x.
017800         05  A-Stamp-DD        pic xx.
017900         05  filler            pic x.
018000         05  A-Stamp-HH        pic xx.
018100         05  filler            pic x.
018200         05  A-Stamp-MI        pic xx.
018300         05  filler            pic x.
018400         05  A-Stamp-SS        pic xx.
018500     03  A-Abs-Seconds        pic s9(18) comp-3.
018600     03  filler               pic x(4).
018700*
018800 procedure  division using Mapa04-WS.
018900*====================================
019000*
019100 aa000-Main                  section.
019200************************************
019300*
019400     move     zero  to  A-Abs-Seconds.
019500     if       A-Stamp-Date-Part (1:4) not numeric or
019600              A-Stamp-Date-Part (5:1) not = "-"      or
019700              A-Stamp-Date-Part (8:1) not = "-"
019800              go to aa000-Exit.
019900*
020000     move     A-Stamp-CCYY to WS-CCYY.
020100     move     A-Stamp-MM   to WS-MM.
020200     move     A-Stamp-DD   to WS-DD.
020300     move     A-Stamp-HH   to WS-HH.
020400     move     A-Stamp-MI   to WS-MI.
020500     move     A-Stamp-SS   to WS-SS.
020600*
020700     perform  bb010-Leap-Test     thru bb010-Exit.
020800     perform  bb020-Day-Of-Year   thru bb020-Exit.
020900     perform  bb030-Abs-Seconds   thru bb030-Exit.
021000*
021100 aa000-Exit.  exit program.
021200*
021300 bb010-Leap-Test              section.
021400************************************
021500*
021600* A ccyy is a leap year if divisible by 4 and not by 100, or if
021700* divisible by 400 - the usual Gregorian rule.
021800*
021900     move     "N" to WS-Leap-Flag.
022000     divide   WS-CCYY by 4   giving WS-Abs-Days remainder WS-Leap-R1.
022100     divide   WS-CCYY by 100 giving WS-Abs-Days remainder WS-Leap-R2.
022200     divide   WS-CCYY by 400 giving WS-Abs-Days remainder WS-Leap-R3.
022300     if       (WS-Leap-R1 = zero and WS-Leap-R2 not = zero)
022400              or WS-Leap-R3 = zero
022500              move "Y" to WS-Leap-Flag.
022600*
022700 bb010-Exit.  exit section.
022800*
022900 bb020-Day-Of-Year            section.
023000************************************
023100*
023200     move     WS-Cum-Days-Tab (WS-MM) to WS-Day-Of-Year.
023300     add      WS-DD to WS-Day-Of-Year.
023400     if       WS-MM > 2 and WS-Leap-Flag = "Y"
023500              add 1 to WS-Day-Of-Year.
023600*
023700 bb020-Exit.  exit section.
023800*
023900 bb030-Abs-Seconds            section.
024000************************************
024100*
024200* Days since a fixed but arbitrary epoch - only differences between
024300* two calls' results are ever used by the calling programs, so the
024400* epoch itself does not matter.
024500*
024600     compute  WS-Abs-Days = (WS-CCYY * 365) + (WS-CCYY / 4)
024700                           - (WS-CCYY / 100) + (WS-CCYY / 400)
024800                           + WS-Day-Of-Year.
024900     compute  A-Abs-Seconds = ((WS-Abs-Days * 24 + WS-HH) * 60
025000                           + WS-MI) * 60 + WS-SS.
025100*
025200 bb030-Exit.  exit section.
025300*
